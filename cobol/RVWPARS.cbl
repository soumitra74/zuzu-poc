000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RVWPARS.
000300 AUTHOR. D. OKAFOR.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/01/94.
000600 DATE-COMPILED. 02/01/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM EDITS AND EXTRACTS THE PROVIDER,
001300*          HOTEL, REVIEWER, REVIEW, STAY-INFO, PROVIDER-HOTEL
001400*          SUMMARY AND PROVIDER-HOTEL GRADE FIELDS OUT OF ONE
001500*          RAW JSON GUEST-REVIEW LINE.
001600*
001700*          IT DOES NO FILE I/O AND TOUCHES NO TABLE - IT ONLY
001800*          SCANS THE TEXT AND FILLS IN THE CANDIDATE AREA.  THE
001900*          CALLING PROGRAM DOES THE TABLE SEARCH/INSERT WORK.
002000*
002100*          THIS PARAGRAPH CHAIN REPLACED A RUN OF ONE-OFF
002200*          FIELD-BY-FIELD EDITS WRITTEN FOR THE FIRST FEED
002300*          FORMAT THIS SHOP EVER PULLED FROM AN OUTSIDE VENDOR -
002400*          JUST SCANNING QUOTED JSON TEXT NOW INSTEAD OF FIXED
002500*          VENDOR EXTRACT COLUMNS.
002600*
002700******************************************************************
002800* CHANGE-LOG
002900* DATE      INIT  WORKORDER  DESCRIPTION
003000* 02/01/94  DRO   WO-1180    ORIGINAL PROVIDER/HOTEL/REVIEWER SCAN
003100* 02/03/94  DRO   WO-1181    ADDED REVIEW FIELD EXTRACTION CHAIN
003200* 02/07/94  DRO   WO-1183    ADDED STAY-INFO, SUMMARY EDITS
003300* 02/11/94  DRO   WO-1186    ADDED GRADE-LIST REPEATING EXTRACT
003400* 05/02/94  TAG   WO-1210    SHARED SCAN PARAGRAPH PULLED OUT OF
003500*                            300-PROVIDER-EDITS FOR RE-USE
003600* 09/19/94  DRO   WO-1244    FIX - QUOTED VALUES CONTAINING A
003700*                            COMMA WERE TRUNCATED EARLY
003800* 01/05/95  TAG   WO-1266    RATING-RAW NOW TRUNCATES TO 2
003900*                            DECIMALS INSTEAD OF ROUNDING
004000* 06/30/95  DRO   WO-1301    NULL/ABSENT RATING NO LONGER AN
004100*                            ERROR - REVIEW-AFAM-01 TICKET
004200* 11/14/95  SMK   WO-1355    HOTEL-EXTERNAL-ID WIDENED EDIT TO
004300*                            ALLOW LEADING ZEROS FROM FEED
004400* 03/08/96  SMK   WO-1402    ADDED BLANK-CATEGORY-NAME SKIP RULE
004500*                            FOR GRADE-LIST ENTRIES
004600* 07/22/96  DRO   WO-1440    CROSS-FIELD-EDIT PARAGRAPH NUMBERS
004700*                            RENUMBERED TO MATCH RVWUPST CHAIN
004800* 02/14/97  TAG   WO-1488    RESPONSE-DATE-FMT EXTRACT ADDED
004900* 08/01/97  SMK   WO-1520    REVIEW-COMMENT WIDENED SCAN LIMIT
005000*                            TO COVER LONGER GUEST TEXT
005100* 12/02/97  DRO   WO-1560    CHECK-IN-MONTH-YR EXTRACT ADDED
005200* 03/11/98  SMK   WO-1599    SYSOUT DIAGNOSTIC LINE ON PARSE
005300*                            FAILURE, NOT JUST ERROR-SW
005400* 09/30/98  TAG   WO-1618    Y2K - WS-DATE WIDENED TO CENTURY,
005500*                            REVIEW-DATE/RESPONSE-DATE TEXT
005600*                            FIELDS CONFIRMED 4-DIGIT YEAR SAFE
005700* 01/06/99  TAG   WO-1619    Y2K - CHECK-IN-MONTH-YR FORMAT
005800*                            VERIFIED AGAINST CENTURY ROLLOVER
005900* 06/17/99  SMK   WO-1652    REVIEWER-IS-EXPERT DEFAULTS TO
006000*                            SPACE (UNKNOWN) INSTEAD OF "N"
006100* 04/02/01  DRO   WO-1710    GRADE-ENTRY TABLE WIDENED 8 TO 10
006200* 10/19/03  SMK   WO-1795    STRIPPED TRAILING COMMA LEFT IN
006300*                            EW-VALUE-TEXT ON LAST JSON FIELD
006400* 05/30/06  TAG   WO-1866    MINOR - COMMENT CLEANUP, NO LOGIC
006500*                            CHANGE
006600* 07/28/06  SMK   WO-1870    RE-MAPPED A HANDFUL OF SCAN KEYS
006700*                            THAT NEVER MATCHED THE REAL FEED
006800*                            (hotelReviewId, isExpertReviewer,
006900*                            reviewerReviewedCount,
007000*                            originalComment, responseDateText,
007100*                            checkInDateMonthAndYear) - THE OLD
007200*                            KEYS WERE NEVER ON THE LINE SO THOSE
007300*                            FIELDS WERE QUIETLY COMING BACK
007400*                            BLANK EVERY RUN.  DROPPED THE MADE-
007500*                            UP "providerName" KEY - PLATFORM
007600*                            NAME NOW COMES FROM THE TOP-LEVEL
007700*                            "platform" TAG, FALLING BACK TO
007800*                            comment.reviewProviderText.
007900* 07/29/06  SMK   WO-1871    PROVIDER NAME, REVIEWER DISPLAY
008000*                            NAME, AND THE comment/reviewerInfo
008100*                            WRAPPER SECTIONS ARE NOW REQUIRED -
008200*                            A RECORD MISSING ANY OF THEM IS
008300*                            REJECTED INSTEAD OF GOING OUT WITH
008400*                            BLANKS
008500* 08/02/06  SMK   WO-1872    "overallByProviders" IS AN ARRAY,
008600*                            ONE ENTRY PER PROVIDER, EACH WITH
008700*                            ITS OWN providerId/provider/
008800*                            overallScore/reviewCount AND A
008900*                            NESTED grades OBJECT KEYED BY
009000*                            WHATEVER CATEGORY NAMES THE FEED
009100*                            SENDS - 500/550 REWRITTEN TO WALK
009200*                            THE ARRAY INSTEAD OF READING ONE
009300*                            FLAT SUMMARY AND A grade1..grade10
009400*                            PAIR LIST THAT NEVER EXISTED ON
009500*                            THE LINE
009510* 11/03/08  KMR   WO-1900    HOTEL NAME IS NOW REQUIRED THE SAME
009520*                            AS HOTEL ID - A HOTEL ROW WITH NO
009530*                            NAME WAS SILENTLY GOING OUT BLANK
009540* 11/14/08  KMR   WO-1901    AN overallByProviders ENTRY MISSING
009550*                            EITHER providerId OR provider IS
009560*                            NOW DROPPED WHOLE (NO SUMMARY ROW,
009570*                            NO GRADE ROWS) INSTEAD OF GOING OUT
009580*                            WITH A ZERO/BLANK PROVIDER
009590* 01/22/09  KMR   WO-1910    EVERY NUMERIC EDIT WAS TESTING THE
009591*                            PADDED PIC X(2000) EW-VALUE-TEXT
009592*                            ITSELF FOR THE NUMERIC CLASS - A
009593*                            SHORT VALUE FOLLOWED BY TRAILING
009594*                            SPACES ALWAYS FAILS THAT TEST, SO
009595*                            providerId AND EVERY OTHER NUMERIC
009596*                            FIELD WERE REJECTING EVERY RECORD.
009597*                            NUMERIC CLASS TEST NOW RUNS AGAINST
009598*                            THE EXACT-WIDTH SLICE IN 220 AND THE
009599*                            RESULT RIDES IN EW-NUMERIC-SW
009600******************************************************************
009700
009800 ENVIRONMENT DIVISION.
009900 CONFIGURATION SECTION.
010000 SOURCE-COMPUTER. IBM-390.
010100 OBJECT-COMPUTER. IBM-390.
010200 SPECIAL-NAMES.
010300     C01 IS TOP-OF-FORM
010400     CLASS JSON-DELIM-CLASS IS ",", "}", "]".
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800
010900 WORKING-STORAGE SECTION.
011000 01  WS-SCAN-CONSTANTS.
011100     05  QUOTE-CHAR              PIC X(1) VALUE '"'.
011200     05  COLON-CHAR              PIC X(1) VALUE ":".
011300     05  COMMA-CHAR              PIC X(1) VALUE ",".
011400     05  LBRACE-CHAR             PIC X(1) VALUE "{".
011500     05  RBRACE-CHAR             PIC X(1) VALUE "}".
011600     05  RBRACK-CHAR             PIC X(1) VALUE "]".
011700     05  FILLER                  PIC X(09).
011800
011900 01  WS-EXTRACT-WORK.
012000     05  EW-SEARCH-KEY           PIC X(40).
012100     05  EW-KEY-LEN              PIC 9(4) COMP.
012200     05  EW-SCAN-LIMIT           PIC 9(4) COMP.
012300     05  EW-SCAN-POS             PIC 9(4) COMP.
012400     05  EW-VAL-START            PIC 9(4) COMP.
012500     05  EW-VAL-END              PIC 9(4) COMP.
012600     05  EW-VAL-LEN              PIC 9(4) COMP.
012700     05  EW-FOUND-SW             PIC X(1).
012800         88  EW-KEY-FOUND           VALUE "Y".
012900     05  EW-FOUND-DELIM-SW       PIC X(1).
013000         88  EW-DELIM-FOUND         VALUE "Y".
013100     05  EW-QUOTED-SW            PIC X(1).
013200         88  EW-VALUE-IS-QUOTED     VALUE "Y".
013210     05  EW-NUMERIC-SW           PIC X(1).
013220         88  EW-VALUE-IS-NUMERIC    VALUE "Y".
013300     05  EW-VALUE-TEXT           PIC X(2000).
013400     05  FILLER                  PIC X(08).
013500
013600******************************************************************
013700*    WS-EXTRACT-WORK-NUM - NUMERIC-ONLY VIEW OF THE SAME GROUP, *
013800*    USED WHEN A PARAGRAPH ONLY NEEDS THE SCAN COUNTERS AND NOT *
013900*    THE 2000-BYTE VALUE TEXT IT CARRIES.                       *
014000******************************************************************
014100 01  WS-EXTRACT-WORK-NUM REDEFINES WS-EXTRACT-WORK.
014200     05  FILLER                  PIC X(40).
014300     05  EWN-KEY-LEN             PIC 9(4) COMP.
014400     05  EWN-SCAN-LIMIT          PIC 9(4) COMP.
014500     05  EWN-SCAN-POS            PIC 9(4) COMP.
014600     05  FILLER                  PIC X(2015).
014700
014800 01  FLAGS-AND-SWITCHES.
014900     05  GRADE-SCAN-SW           PIC X(1) VALUE "Y".
015000         88  NO-MORE-GRADES         VALUE "N".
015100
015200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015300     05  GRADE-SUB               PIC 9(2) COMP.
015400     05  GRADE-KEY-SUFFIX        PIC 9(2) COMP.
015500
015600******************************************************************
015700*    WS-ARRAY-SCAN-WORK - WORK AREA FOR THE WO-1872 WALK OVER    *
015800*    THE "overallByProviders" ARRAY.  WS-ARRAY-POS TRACKS WHERE  *
015900*    WE ARE IN THE ARRAY; WS-OBJ-START/WS-OBJ-END BOUND WHATEVER *
016000*    OBJECT IS CURRENTLY BEING PICKED APART - THE SAME PAIR OF   *
016100*    FIELDS IS REUSED FOR THE OUTER PROVIDER ENTRY AND, A MOMENT *
016200*    LATER, FOR ITS NESTED grades OBJECT, SO WS-ENTRY-END SAVES  *
016300*    THE OUTER ENTRY'S END BEFORE THAT HAPPENS.  WS-ENTRY-OK-SW  *
016310*    IS SET BY 540 ONCE IT KNOWS WHETHER THIS ENTRY HAD BOTH A   *
016320*    providerId AND A provider NAME - 570 CHECKS IT SO AN ENTRY  *
016330*    DROPPED BY 540 DOES NOT STILL YIELD GRADE ROWS - SEE WO-1901*
016400******************************************************************
016500 01  WS-ARRAY-SCAN-WORK.
016600     05  WS-ARRAY-POS            PIC 9(4) COMP.
016700     05  WS-OBJ-START            PIC 9(4) COMP.
016800     05  WS-OBJ-END              PIC 9(4) COMP.
016900     05  WS-ENTRY-END            PIC 9(4) COMP.
017000     05  WS-BRACE-DEPTH          PIC 9(4) COMP.
017100     05  WS-GRADES-START         PIC 9(4) COMP.
017200     05  WS-GRADES-END           PIC 9(4) COMP.
017300     05  WS-BND-START            PIC 9(4) COMP.
017400     05  WS-BND-LIMIT            PIC 9(4) COMP.
017500     05  WS-ARRAY-SCAN-SW        PIC X(1).
017600         88  NO-MORE-PROVIDERS      VALUE "N".
017700     05  WS-GRADES-SCAN-SW       PIC X(1).
017800         88  NO-MORE-GRADE-PAIRS    VALUE "N".
017810     05  WS-ENTRY-OK-SW          PIC X(1).
017820         88  WS-ENTRY-IS-OK         VALUE "Y".
017900     05  WS-PV-RAW-PROVIDER-ID   PIC 9(4).
018000     05  WS-GRADE-CATEGORY-HOLD  PIC X(40).
018100
018200 COPY ABENDREC.
018300
018400 LINKAGE SECTION.
018500 01  LK-RAW-DATA                 PIC X(4000).
018600 COPY RVWCAND.
018700 01  LK-RETURN-CD                PIC S9(4) COMP.
018800
018900 PROCEDURE DIVISION USING LK-RAW-DATA, WS-PARSE-CANDIDATES,
019000         LK-RETURN-CD.
019100
019200 000-HOUSEKEEPING.
019300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019400     INITIALIZE WS-PARSE-CANDIDATES.
019500     MOVE "N" TO PC-PARSE-ERROR-SW.
019600     MOVE 3960 TO EW-SCAN-LIMIT.
019700     MOVE ZERO TO LK-RETURN-CD.
019800 000-EXIT.
019900     EXIT.
020000
020100 100-MAINLINE.
020200     MOVE "100-MAINLINE" TO PARA-NAME.
020300     PERFORM 300-PROVIDER-EDITS THRU 300-EXIT.
020400     IF PC-PARSE-FAILED
020500         GO TO 100-EXIT.
020600
020700     PERFORM 350-HOTEL-EDITS THRU 350-EXIT.
020800     IF PC-PARSE-FAILED
020900         GO TO 100-EXIT.
021000
021100     PERFORM 400-REVIEWER-EDITS THRU 400-EXIT.
021200     IF PC-PARSE-FAILED
021300         GO TO 100-EXIT.
021400
021500     PERFORM 450-REVIEW-EDITS THRU 450-EXIT.
021600     IF PC-PARSE-FAILED
021700         GO TO 100-EXIT.
021800
021900     PERFORM 475-STAYINFO-EDITS THRU 475-EXIT.
022000     PERFORM 500-SUMMARY-EDITS THRU 500-EXIT.
022100     PERFORM 550-GRADE-EDITS THRU 550-EXIT.
022200 100-EXIT.
022300     EXIT.
022400
022500 200-EXTRACT-STRING-FIELD.
022600     MOVE "200-EXTRACT-STRING-FIELD" TO PARA-NAME.
022700     MOVE "N" TO EW-FOUND-SW.
022800     MOVE "N" TO EW-FOUND-DELIM-SW.
022810     MOVE "N" TO EW-NUMERIC-SW.
022900     MOVE SPACES TO EW-VALUE-TEXT.
023000     PERFORM 210-SCAN-FOR-KEY THRU 210-EXIT
023100         VARYING EW-SCAN-POS FROM 1 BY 1
023200         UNTIL EW-SCAN-POS > EW-SCAN-LIMIT
023300            OR EW-KEY-FOUND.
023400     IF EW-KEY-FOUND
023500         PERFORM 220-SCAN-VALUE-END THRU 220-EXIT.
023600 200-EXIT.
023700     EXIT.
023800
023900******************************************************************
024000*    205-EXTRACT-BOUNDED-FIELD - SAME AS 200-EXTRACT-STRING-     *
024100*    FIELD EXCEPT THE KEY SEARCH IS BOUNDED TO WS-BND-START      *
024200*    THRU WS-BND-LIMIT INSTEAD OF RUNNING THE WHOLE LINE - SEE   *
024300*    WO-1872.  CALLER LOADS WS-BND-START/WS-BND-LIMIT FIRST.     *
024400******************************************************************
024500 205-EXTRACT-BOUNDED-FIELD.
024600     MOVE "205-EXTRACT-BOUNDED-FIELD" TO PARA-NAME.
024700     MOVE "N" TO EW-FOUND-SW.
024800     MOVE "N" TO EW-FOUND-DELIM-SW.
024810     MOVE "N" TO EW-NUMERIC-SW.
024900     MOVE SPACES TO EW-VALUE-TEXT.
025000     PERFORM 210-SCAN-FOR-KEY THRU 210-EXIT
025100         VARYING EW-SCAN-POS FROM WS-BND-START BY 1
025200         UNTIL EW-SCAN-POS > WS-BND-LIMIT
025300            OR EW-KEY-FOUND.
025400     IF EW-KEY-FOUND
025500         PERFORM 220-SCAN-VALUE-END THRU 220-EXIT.
025600 205-EXIT.
025700     EXIT.
025800
025900 210-SCAN-FOR-KEY.
026000     IF LK-RAW-DATA (EW-SCAN-POS : EW-KEY-LEN) EQUAL TO
026100           EW-SEARCH-KEY (1 : EW-KEY-LEN)
026200         MOVE "Y" TO EW-FOUND-SW
026300         COMPUTE EW-VAL-START = EW-SCAN-POS + EW-KEY-LEN.
026400 210-EXIT.
026500     EXIT.
026600
026700 220-SCAN-VALUE-END.
026800     MOVE "220-SCAN-VALUE-END" TO PARA-NAME.
026900     IF LK-RAW-DATA (EW-VAL-START : 1) EQUAL TO QUOTE-CHAR
027000         MOVE "Y" TO EW-QUOTED-SW
027100         ADD 1 TO EW-VAL-START
027200     ELSE
027300         MOVE "N" TO EW-QUOTED-SW.
027400
027500     MOVE EW-VAL-START TO EW-SCAN-POS.
027600     PERFORM 230-SCAN-FOR-DELIM THRU 230-EXIT
027700         VARYING EW-SCAN-POS FROM EW-VAL-START BY 1
027800         UNTIL EW-SCAN-POS > EW-SCAN-LIMIT
027900            OR EW-DELIM-FOUND.
028000
028100     COMPUTE EW-VAL-END = EW-SCAN-POS - 1.
028200     IF EW-VAL-END < EW-VAL-START
028300         GO TO 220-EXIT.
028400     COMPUTE EW-VAL-LEN = EW-VAL-END - EW-VAL-START + 1.
028410* 01/22/09-KMR  NUMERIC CLASS TEST MOVED HERE, AGAINST THE RAW
028420*               EW-VAL-LEN-WIDE SLICE, INSTEAD OF AGAINST THE
028430*               SPACE-PADDED PIC X(2000) EW-VALUE-TEXT ITSELF -
028440*               A SHORT NUMERIC VALUE FOLLOWED BY TRAILING
028450*               SPACES NEVER TESTS NUMERIC - SEE WO-1910
028500     IF EW-VAL-LEN > ZERO AND EW-VAL-LEN < 2001
028600         MOVE LK-RAW-DATA (EW-VAL-START : EW-VAL-LEN)
028700              TO EW-VALUE-TEXT
028710         IF LK-RAW-DATA (EW-VAL-START : EW-VAL-LEN) IS NUMERIC
028720             MOVE "Y" TO EW-NUMERIC-SW
028730         END-IF
028740     END-IF.
028800 220-EXIT.
028900     EXIT.
029000
029100 230-SCAN-FOR-DELIM.
029200     IF EW-VALUE-IS-QUOTED
029300         IF LK-RAW-DATA (EW-SCAN-POS : 1) EQUAL TO QUOTE-CHAR
029400             MOVE "Y" TO EW-FOUND-DELIM-SW
029500         END-IF
029600     ELSE
029700         IF LK-RAW-DATA (EW-SCAN-POS : 1) EQUAL TO COMMA-CHAR
029800            OR LK-RAW-DATA (EW-SCAN-POS : 1) EQUAL TO RBRACE-CHAR
029900            OR LK-RAW-DATA (EW-SCAN-POS : 1) EQUAL TO RBRACK-CHAR
030000             MOVE "Y" TO EW-FOUND-DELIM-SW
030100         END-IF.
030200 230-EXIT.
030300     EXIT.
030400
030500 300-PROVIDER-EDITS.
030600     MOVE "300-PROVIDER-EDITS" TO PARA-NAME.
030700     MOVE '"providerId":'        TO EW-SEARCH-KEY.
030800     MOVE 13                     TO EW-KEY-LEN.
030900     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
031000     IF NOT EW-KEY-FOUND OR NOT EW-VALUE-IS-NUMERIC
031100         MOVE "MissingProviderId" TO PC-PARSE-ERROR-TYPE
031200         MOVE "provider.id missing or non-numeric in raw record"
031300              TO PC-PARSE-ERROR-MESSAGE
031400         MOVE "Y" TO PC-PARSE-ERROR-SW
031500         GO TO 300-EXIT.
031600     MOVE EW-VALUE-TEXT (1 : 4)  TO PC-PROVIDER-EXTERNAL-ID.
031700
031800* 07/28/06-SMK  PLATFORM NAME READ FROM THE TOP-LEVEL "platform"
031900*               TAG, FALLING BACK TO comment.reviewProviderText -
032000*               SEE WO-1870.  07/29/06-SMK NEITHER ONE ON THE
032100*               LINE IS NOW A REJECT, NOT A BLANK NAME - WO-1871.
032200     MOVE '"platform":'          TO EW-SEARCH-KEY.
032300     MOVE 11                     TO EW-KEY-LEN.
032400     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
032500     IF EW-KEY-FOUND
032600         MOVE EW-VALUE-TEXT      TO PC-PROVIDER-NAME
032700         GO TO 300-EXIT.
032800
032900     MOVE '"reviewProviderText":' TO EW-SEARCH-KEY.
033000     MOVE 21                      TO EW-KEY-LEN.
033100     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
033200     IF EW-KEY-FOUND
033300         MOVE EW-VALUE-TEXT      TO PC-PROVIDER-NAME
033400         GO TO 300-EXIT.
033500
033600     MOVE "MissingProviderName" TO PC-PARSE-ERROR-TYPE
033700     MOVE "no platform or reviewProviderText tag in raw record"
033800          TO PC-PARSE-ERROR-MESSAGE
033900     MOVE "Y" TO PC-PARSE-ERROR-SW.
034000 300-EXIT.
034100     EXIT.
034200
034300 350-HOTEL-EDITS.
034400     MOVE "350-HOTEL-EDITS" TO PARA-NAME.
034500     MOVE '"hotelId":'            TO EW-SEARCH-KEY.
034600     MOVE 10                      TO EW-KEY-LEN.
034700     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
034800     IF NOT EW-KEY-FOUND OR NOT EW-VALUE-IS-NUMERIC
034900         MOVE "MissingHotelId" TO PC-PARSE-ERROR-TYPE
035000         MOVE "hotel.id missing or non-numeric in raw record"
035100              TO PC-PARSE-ERROR-MESSAGE
035200         MOVE "Y" TO PC-PARSE-ERROR-SW
035300         GO TO 350-EXIT.
035400     MOVE EW-VALUE-TEXT (1 : 9)   TO PC-HOTEL-EXTERNAL-ID.
035500
035550* 11/03/08-KMR  HOTEL NAME IS REQUIRED THE SAME AS HOTEL ID - SEE
035570*               WO-1900
035600     MOVE '"hotelName":'          TO EW-SEARCH-KEY.
035700     MOVE 12                      TO EW-KEY-LEN.
035800     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
035900     IF NOT EW-KEY-FOUND
035910         MOVE "MissingHotelName" TO PC-PARSE-ERROR-TYPE
035920         MOVE "hotel.name missing in raw record"
035930              TO PC-PARSE-ERROR-MESSAGE
035940         MOVE "Y" TO PC-PARSE-ERROR-SW
035950         GO TO 350-EXIT.
035960     MOVE EW-VALUE-TEXT       TO PC-HOTEL-NAME.
036300 350-EXIT.
036400     EXIT.
036500
036600******************************************************************
036700*    400-REVIEWER-EDITS - 07/29/06-SMK THE reviewerInfo WRAPPER  *
036800*    AND THE REVIEWER'S DISPLAY NAME ARE NOW BOTH REQUIRED - SEE *
036900*    WO-1871.  COUNTRY-ID/COUNTRY-NAME/FLAG-CODE STAY OPTIONAL.  *
037000******************************************************************
037100 400-REVIEWER-EDITS.
037200     MOVE "400-REVIEWER-EDITS" TO PARA-NAME.
037300     MOVE '"reviewerInfo":{'     TO EW-SEARCH-KEY.
037400     MOVE 16                     TO EW-KEY-LEN.
037500     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
037600     IF NOT EW-KEY-FOUND
037700         MOVE "MissingReviewerInfo" TO PC-PARSE-ERROR-TYPE
037800         MOVE "reviewerInfo section not present in raw record"
037900              TO PC-PARSE-ERROR-MESSAGE
038000         MOVE "Y" TO PC-PARSE-ERROR-SW
038100         GO TO 400-EXIT.
038200
038300     MOVE '"displayMemberName":'  TO EW-SEARCH-KEY.
038400     MOVE 20                      TO EW-KEY-LEN.
038500     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
038600     IF NOT EW-KEY-FOUND
038700         MOVE "MissingReviewerName" TO PC-PARSE-ERROR-TYPE
038800         MOVE "reviewer display name missing in raw record"
038900              TO PC-PARSE-ERROR-MESSAGE
039000         MOVE "Y" TO PC-PARSE-ERROR-SW
039100         GO TO 400-EXIT.
039200     MOVE EW-VALUE-TEXT           TO PC-REVIEWER-DISPLAY-NAME.
039300
039400     MOVE '"countryId":'          TO EW-SEARCH-KEY.
039500     MOVE 12                      TO EW-KEY-LEN.
039600     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
039700     IF EW-KEY-FOUND AND EW-VALUE-IS-NUMERIC
039800         MOVE EW-VALUE-TEXT (1 : 5) TO PC-REVIEWER-COUNTRY-ID
039900     ELSE
040000         MOVE ZERO                TO PC-REVIEWER-COUNTRY-ID.
040100
040200     MOVE '"countryName":'        TO EW-SEARCH-KEY.
040300     MOVE 14                      TO EW-KEY-LEN.
040400     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
040500     IF EW-KEY-FOUND
040600         MOVE EW-VALUE-TEXT       TO PC-REVIEWER-COUNTRY-NAME
040700     ELSE
040800         MOVE SPACES              TO PC-REVIEWER-COUNTRY-NAME.
040900
041000     MOVE '"flagName":'           TO EW-SEARCH-KEY.
041100     MOVE 11                      TO EW-KEY-LEN.
041200     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
041300     IF EW-KEY-FOUND
041400         MOVE EW-VALUE-TEXT       TO PC-REVIEWER-FLAG-CODE
041500     ELSE
041600         MOVE SPACES              TO PC-REVIEWER-FLAG-CODE.
041700
041800*05/30/06-TAG  REVIEWER-IS-EXPERT DEFAULTS TO SPACE - SEE WO-1652
041900*07/28/06-SMK  KEY RENAMED isExpert TO isExpertReviewer - WO-1870
042000     MOVE '"isExpertReviewer":'  TO EW-SEARCH-KEY.
042100     MOVE 19                      TO EW-KEY-LEN.
042200     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
042300     IF EW-KEY-FOUND AND EW-VALUE-TEXT (1 : 4) EQUAL TO "true"
042400         MOVE "Y"                 TO PC-REVIEWER-IS-EXPERT
042500     ELSE
042600         IF EW-KEY-FOUND
042700             MOVE "N"             TO PC-REVIEWER-IS-EXPERT
042800         ELSE
042900             MOVE SPACE           TO PC-REVIEWER-IS-EXPERT.
043000
043100* 07/28/06-SMK  KEY RENAMED numberOfReviews TO
043200*               reviewerReviewedCount - WO-1870
043300     MOVE '"reviewerReviewedCount":' TO EW-SEARCH-KEY.
043400     MOVE 24                      TO EW-KEY-LEN.
043500     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
043600     IF EW-KEY-FOUND AND EW-VALUE-IS-NUMERIC
043700         MOVE EW-VALUE-TEXT (1 : 6) TO PC-REVIEWER-REVIEWS-WRTN
043800     ELSE
043900         MOVE ZERO                TO PC-REVIEWER-REVIEWS-WRTN.
044000 400-EXIT.
044100     EXIT.
044200
044300******************************************************************
044400*    450-REVIEW-EDITS - 07/29/06-SMK THE comment WRAPPER IS NOW  *
044500*    REQUIRED - SEE WO-1871.  07/28/06-SMK reviewId RENAMED      *
044600*    hotelReviewId, responseText RENAMED originalComment,        *
044700*    responseDate RENAMED responseDateText, checkInDate RENAMED  *
044800*    checkInDateMonthAndYear - NONE OF THE OLD KEYS WERE EVER ON *
044900*    THE LINE - SEE WO-1870.                                     *
045000******************************************************************
045100 450-REVIEW-EDITS.
045200     MOVE "450-REVIEW-EDITS" TO PARA-NAME.
045300     MOVE '"comment":{'           TO EW-SEARCH-KEY.
045400     MOVE 11                      TO EW-KEY-LEN.
045500     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
045600     IF NOT EW-KEY-FOUND
045700         MOVE "MissingCommentSection" TO PC-PARSE-ERROR-TYPE
045800         MOVE "comment section not present in raw record"
045900              TO PC-PARSE-ERROR-MESSAGE
046000         MOVE "Y" TO PC-PARSE-ERROR-SW
046100         GO TO 450-EXIT.
046200
046300     MOVE '"hotelReviewId":'      TO EW-SEARCH-KEY.
046400     MOVE 16                      TO EW-KEY-LEN.
046500     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
046600     IF NOT EW-KEY-FOUND OR NOT EW-VALUE-IS-NUMERIC
046700         MOVE "MissingReviewId" TO PC-PARSE-ERROR-TYPE
046800         MOVE "review.id missing or non-numeric in raw record"
046900              TO PC-PARSE-ERROR-MESSAGE
047000         MOVE "Y" TO PC-PARSE-ERROR-SW
047100         GO TO 450-EXIT.
047200     MOVE EW-VALUE-TEXT (1 : 9)    TO PC-REVIEW-EXTERNAL-ID.
047300
047400* 06/30/95-DRO  ABSENT RATING IS NOT AN ERROR - SEE WO-1301
047500     MOVE '"rating":'              TO EW-SEARCH-KEY.
047600     MOVE 9                        TO EW-KEY-LEN.
047700     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
047800     IF EW-KEY-FOUND AND EW-VALUE-IS-NUMERIC
047900         MOVE EW-VALUE-TEXT (1 : 4) TO PC-RATING-RAW
048000     ELSE
048100         MOVE ZERO                 TO PC-RATING-RAW.
048200
048300     MOVE '"ratingText":'          TO EW-SEARCH-KEY.
048400     MOVE 13                       TO EW-KEY-LEN.
048500     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
048600     IF EW-KEY-FOUND
048700         MOVE EW-VALUE-TEXT        TO PC-RATING-TEXT
048800     ELSE
048900         MOVE SPACES               TO PC-RATING-TEXT.
049000
049100     MOVE '"formattedRating":'     TO EW-SEARCH-KEY.
049200     MOVE 18                       TO EW-KEY-LEN.
049300     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
049400     IF EW-KEY-FOUND
049500         MOVE EW-VALUE-TEXT        TO PC-RATING-FORMATTED
049600     ELSE
049700         MOVE SPACES               TO PC-RATING-FORMATTED.
049800
049900     MOVE '"reviewTitle":'         TO EW-SEARCH-KEY.
050000     MOVE 14                       TO EW-KEY-LEN.
050100     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
050200     IF EW-KEY-FOUND
050300         MOVE EW-VALUE-TEXT        TO PC-REVIEW-TITLE
050400     ELSE
050500         MOVE SPACES               TO PC-REVIEW-TITLE.
050600
050700* 08/01/97-SMK  WIDER SCAN LIMIT FOR LONGER GUEST COMMENTS
050800     MOVE '"reviewComments":'      TO EW-SEARCH-KEY.
050900     MOVE 17                       TO EW-KEY-LEN.
051000     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
051100     IF EW-KEY-FOUND
051200         MOVE EW-VALUE-TEXT        TO PC-REVIEW-COMMENT
051300     ELSE
051400         MOVE SPACES               TO PC-REVIEW-COMMENT.
051500
051600     MOVE '"reviewDate":'          TO EW-SEARCH-KEY.
051700     MOVE 13                       TO EW-KEY-LEN.
051800     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
051900     IF EW-KEY-FOUND
052000         MOVE EW-VALUE-TEXT (1 : 29) TO PC-REVIEW-DATE
052100     ELSE
052200         MOVE SPACES               TO PC-REVIEW-DATE.
052300
052400     MOVE '"translateSource":'     TO EW-SEARCH-KEY.
052500     MOVE 18                       TO EW-KEY-LEN.
052600     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
052700     IF EW-KEY-FOUND
052800         MOVE EW-VALUE-TEXT (1 : 8) TO PC-TRANSLATE-SOURCE
052900     ELSE
053000         MOVE SPACES               TO PC-TRANSLATE-SOURCE.
053100
053200     MOVE '"translateTarget":'     TO EW-SEARCH-KEY.
053300     MOVE 18                       TO EW-KEY-LEN.
053400     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
053500     IF EW-KEY-FOUND
053600         MOVE EW-VALUE-TEXT (1 : 8) TO PC-TRANSLATE-TARGET
053700     ELSE
053800         MOVE SPACES               TO PC-TRANSLATE-TARGET.
053900
054000     MOVE '"isShowReviewResponse":' TO EW-SEARCH-KEY.
054100     MOVE 23                       TO EW-KEY-LEN.
054200     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
054300     IF EW-KEY-FOUND AND EW-VALUE-TEXT (1 : 4) EQUAL TO "true"
054400         MOVE "Y"                  TO PC-IS-RESPONSE-SHOWN
054500     ELSE
054600         IF EW-KEY-FOUND
054700             MOVE "N"              TO PC-IS-RESPONSE-SHOWN
054800         ELSE
054900             MOVE SPACE            TO PC-IS-RESPONSE-SHOWN.
055000
055100     MOVE '"responderName":'       TO EW-SEARCH-KEY.
055200     MOVE 16                       TO EW-KEY-LEN.
055300     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
055400     IF EW-KEY-FOUND
055500         MOVE EW-VALUE-TEXT        TO PC-RESPONDER-NAME
055600     ELSE
055700         MOVE SPACES               TO PC-RESPONDER-NAME.
055800
055900     MOVE '"originalComment":'     TO EW-SEARCH-KEY.
056000     MOVE 18                       TO EW-KEY-LEN.
056100     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
056200     IF EW-KEY-FOUND
056300         MOVE EW-VALUE-TEXT        TO PC-RESPONSE-TEXT
056400     ELSE
056500         MOVE SPACES               TO PC-RESPONSE-TEXT.
056600
056700     MOVE '"responseDateText":'    TO EW-SEARCH-KEY.
056800     MOVE 19                       TO EW-KEY-LEN.
056900     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
057000     IF EW-KEY-FOUND
057100         MOVE EW-VALUE-TEXT (1 : 40) TO PC-RESPONSE-DATE-TEXT
057200     ELSE
057300         MOVE SPACES               TO PC-RESPONSE-DATE-TEXT.
057400
057500* 02/14/97-TAG  RESPONSE-DATE-FMT EXTRACT ADDED - SEE WO-1488
057600     MOVE '"formattedResponseDate":' TO EW-SEARCH-KEY.
057700     MOVE 24                       TO EW-KEY-LEN.
057800     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
057900     IF EW-KEY-FOUND
058000         MOVE EW-VALUE-TEXT (1 : 40) TO PC-RESPONSE-DATE-FMT
058100     ELSE
058200         MOVE SPACES               TO PC-RESPONSE-DATE-FMT.
058300
058400* 12/02/97-DRO  CHECK-IN-MONTH-YR EXTRACT ADDED - SEE WO-1560
058500     MOVE '"checkInDateMonthAndYear":' TO EW-SEARCH-KEY.
058600     MOVE 26                       TO EW-KEY-LEN.
058700     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
058800     IF EW-KEY-FOUND
058900         MOVE EW-VALUE-TEXT (1 : 20) TO PC-CHECK-IN-MONTH-YR
059000     ELSE
059100         MOVE SPACES               TO PC-CHECK-IN-MONTH-YR.
059200 450-EXIT.
059300     EXIT.
059400
059500 475-STAYINFO-EDITS.
059600     MOVE "475-STAYINFO-EDITS" TO PARA-NAME.
059700     MOVE '"roomTypeId":'          TO EW-SEARCH-KEY.
059800     MOVE 13                       TO EW-KEY-LEN.
059900     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
060000     IF EW-KEY-FOUND AND EW-VALUE-IS-NUMERIC
060100         MOVE EW-VALUE-TEXT (1 : 9) TO PC-ROOM-TYPE-ID
060200     ELSE
060300         MOVE ZERO                 TO PC-ROOM-TYPE-ID.
060400
060500     MOVE '"roomTypeName":'        TO EW-SEARCH-KEY.
060600     MOVE 15                       TO EW-KEY-LEN.
060700     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
060800     IF EW-KEY-FOUND
060900         MOVE EW-VALUE-TEXT        TO PC-ROOM-TYPE-NAME
061000     ELSE
061100         MOVE SPACES               TO PC-ROOM-TYPE-NAME.
061200
061300     MOVE '"reviewGroupId":'       TO EW-SEARCH-KEY.
061400     MOVE 16                       TO EW-KEY-LEN.
061500     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
061600     IF EW-KEY-FOUND AND EW-VALUE-IS-NUMERIC
061700         MOVE EW-VALUE-TEXT (1 : 9) TO PC-REVIEW-GROUP-ID
061800     ELSE
061900         MOVE ZERO                 TO PC-REVIEW-GROUP-ID.
062000
062100     MOVE '"reviewGroupName":'     TO EW-SEARCH-KEY.
062200     MOVE 18                       TO EW-KEY-LEN.
062300     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
062400     IF EW-KEY-FOUND
062500         MOVE EW-VALUE-TEXT        TO PC-REVIEW-GROUP-NAME
062600     ELSE
062700         MOVE SPACES               TO PC-REVIEW-GROUP-NAME.
062800
062900     MOVE '"lengthOfStay":'        TO EW-SEARCH-KEY.
063000     MOVE 15                       TO EW-KEY-LEN.
063100     PERFORM 200-EXTRACT-STRING-FIELD THRU 200-EXIT.
063200     IF EW-KEY-FOUND AND EW-VALUE-IS-NUMERIC
063300         MOVE EW-VALUE-TEXT (1 : 3) TO PC-LENGTH-OF-STAY
063400     ELSE
063500         MOVE ZERO                 TO PC-LENGTH-OF-STAY.
063600 475-EXIT.
063700     EXIT.
063800
063900******************************************************************
064000*    500-SUMMARY-EDITS - WALKS THE TOP-LEVEL "overallByProviders" *
064100*    ARRAY ONE ENTRY AT A TIME.  EACH ENTRY FILLS ONE ROW OF     *
064200*    PC-SUMMARY-ENTRY AND, VIA 560-EXTRACT-GRADE-LIST, AS MANY   *
064300*    ROWS OF PC-GRADE-ENTRY AS ITS NESTED grades OBJECT HAS      *
064400*    CATEGORY KEYS.  NO ARRAY ON THE LINE IS NOT AN ERROR - THE  *
064500*    COUNTS SIMPLY STAY AT ZERO.  SEE WO-1872.  550-GRADE-EDITS  *
064600*    BELOW IS LEFT AS A NO-OP STUB SINCE THE GRADE LIST IS NOW   *
064700*    FILLED IN RIGHT HERE, ONE PROVIDER'S grades AT A TIME.      *
064800******************************************************************
064900 500-SUMMARY-EDITS.
065000     MOVE "500-SUMMARY-EDITS" TO PARA-NAME.
065100     MOVE ZERO TO PC-SUMMARY-COUNT.
065200     MOVE ZERO TO PC-GRADE-COUNT.
065300     MOVE '"overallByProviders":[' TO EW-SEARCH-KEY.
065400     MOVE 22                      TO EW-KEY-LEN.
065500     PERFORM 210-SCAN-FOR-KEY THRU 210-EXIT
065600         VARYING EW-SCAN-POS FROM 1 BY 1
065700         UNTIL EW-SCAN-POS > EW-SCAN-LIMIT
065800            OR EW-KEY-FOUND.
065900     IF NOT EW-KEY-FOUND
066000         GO TO 500-EXIT.
066100     MOVE EW-VAL-START TO WS-ARRAY-POS.
066200
066300     PERFORM 510-WALK-ONE-PROVIDER THRU 510-EXIT
066400         UNTIL NO-MORE-PROVIDERS
066500            OR PC-SUMMARY-COUNT > 4.
066600 500-EXIT.
066700     EXIT.
066800
066900 510-WALK-ONE-PROVIDER.
067000     MOVE "510-WALK-ONE-PROVIDER" TO PARA-NAME.
067100     PERFORM 520-SKIP-TO-NEXT-ENTRY THRU 520-EXIT.
067200     IF NO-MORE-PROVIDERS
067300         GO TO 510-EXIT.
067400
067500     COMPUTE WS-OBJ-START = WS-ARRAY-POS + 1.
067600     PERFORM 530-FIND-OBJECT-END THRU 530-EXIT.
067700     MOVE WS-OBJ-END TO WS-ENTRY-END.
067800
067900     PERFORM 540-EXTRACT-SUMMARY-ENTRY THRU 540-EXIT.
068000     PERFORM 560-EXTRACT-GRADE-LIST THRU 560-EXIT.
068100
068200     COMPUTE WS-ARRAY-POS = WS-ENTRY-END + 1.
068300 510-EXIT.
068400     EXIT.
068500
068600 520-SKIP-TO-NEXT-ENTRY.
068700     MOVE "520-SKIP-TO-NEXT-ENTRY" TO PARA-NAME.
068800     MOVE "Y" TO WS-ARRAY-SCAN-SW.
068900     PERFORM 525-SKIP-ONE-CHAR THRU 525-EXIT
069000         UNTIL LK-RAW-DATA (WS-ARRAY-POS : 1) EQUAL TO LBRACE-CHAR
069100            OR LK-RAW-DATA (WS-ARRAY-POS : 1) EQUAL TO RBRACK-CHAR
069200            OR WS-ARRAY-POS > EW-SCAN-LIMIT.
069300     IF LK-RAW-DATA (WS-ARRAY-POS : 1) NOT EQUAL TO LBRACE-CHAR
069400         MOVE "N" TO WS-ARRAY-SCAN-SW.
069500 520-EXIT.
069600     EXIT.
069700
069800 525-SKIP-ONE-CHAR.
069900     ADD 1 TO WS-ARRAY-POS.
070000 525-EXIT.
070100     EXIT.
070200
070300******************************************************************
070400*    530-FIND-OBJECT-END - GENERIC BRACE-DEPTH MATCHER.  CALLER  *
070500*    LOADS WS-OBJ-START WITH THE POSITION OF THE FIRST CHARACTER *
070600*    INSIDE AN OBJECT (I.E. JUST PAST ITS OPENING "{") AND GETS  *
070700*    BACK WS-OBJ-END, THE POSITION OF THE MATCHING "}" - USED    *
070800*    FOR BOTH THE OUTER PROVIDER ENTRY AND ITS NESTED grades     *
070900*    OBJECT.  SEE WO-1872.                                      *
071000******************************************************************
071100 530-FIND-OBJECT-END.
071200     MOVE "530-FIND-OBJECT-END" TO PARA-NAME.
071300     MOVE 1 TO WS-BRACE-DEPTH.
071400     MOVE WS-OBJ-START TO EW-SCAN-POS.
071500     PERFORM 535-SCAN-BRACE-CHAR THRU 535-EXIT
071600         UNTIL WS-BRACE-DEPTH EQUAL TO ZERO
071700            OR EW-SCAN-POS > EW-SCAN-LIMIT.
071800     COMPUTE WS-OBJ-END = EW-SCAN-POS - 1.
071900 530-EXIT.
072000     EXIT.
072100
072200 535-SCAN-BRACE-CHAR.
072300     IF LK-RAW-DATA (EW-SCAN-POS : 1) EQUAL TO LBRACE-CHAR
072400         ADD 1 TO WS-BRACE-DEPTH
072500     ELSE
072600         IF LK-RAW-DATA (EW-SCAN-POS : 1) EQUAL TO RBRACE-CHAR
072700             SUBTRACT 1 FROM WS-BRACE-DEPTH
072800         END-IF
072900     END-IF.
073000     ADD 1 TO EW-SCAN-POS.
073100 535-EXIT.
073200     EXIT.
073300
073400******************************************************************
073500*    540-EXTRACT-SUMMARY-ENTRY - PULLS providerId/provider/      *
073600*    overallScore/reviewCount OUT OF ONE PROVIDER-ENTRY OBJECT,  *
073700*    BOUNDED TO WS-OBJ-START THRU WS-OBJ-END SO A FIELD MISSING  *
073800*    FROM THIS ENTRY NEVER MATCHES A LATER ENTRY'S OWN TAG.       *
073810* 11/14/08-KMR  AN ENTRY MISSING EITHER providerId OR provider   *
073820*    IS DROPPED WHOLE, NOT DEFAULTED TO ZERO/SPACES - NEITHER    *
073830*    THE SUMMARY ROW NOR ANY OF ITS GRADE ROWS ARE KEPT - SEE    *
073840*    WO-1901.  WS-ENTRY-OK-SW CARRIES THAT VERDICT OUT TO 570.   *
073900******************************************************************
074000 540-EXTRACT-SUMMARY-ENTRY.
074100     MOVE "540-EXTRACT-SUMMARY-ENTRY" TO PARA-NAME.
074110     MOVE "N" TO WS-ENTRY-OK-SW.
074120     MOVE ZERO TO WS-PV-RAW-PROVIDER-ID.
074200     IF PC-SUMMARY-COUNT NOT < 5
074300         GO TO 540-EXIT.
074400     MOVE WS-OBJ-START TO WS-BND-START.
074500     MOVE WS-OBJ-END   TO WS-BND-LIMIT.
074700
074800     MOVE '"providerId":'        TO EW-SEARCH-KEY.
074900     MOVE 13                     TO EW-KEY-LEN.
075000     PERFORM 205-EXTRACT-BOUNDED-FIELD THRU 205-EXIT.
075100     IF NOT EW-KEY-FOUND OR NOT EW-VALUE-IS-NUMERIC
075400         GO TO 540-EXIT.
075410     MOVE EW-VALUE-TEXT (1 : 4) TO WS-PV-RAW-PROVIDER-ID.
075420
075430     MOVE '"provider":'          TO EW-SEARCH-KEY.
075440     MOVE 11                     TO EW-KEY-LEN.
075450     PERFORM 205-EXTRACT-BOUNDED-FIELD THRU 205-EXIT.
075460     IF NOT EW-KEY-FOUND OR EW-VALUE-TEXT EQUAL TO SPACES
075470         MOVE ZERO TO WS-PV-RAW-PROVIDER-ID
075480         GO TO 540-EXIT.
075490
075500     MOVE "Y" TO WS-ENTRY-OK-SW.
075510     ADD 1 TO PC-SUMMARY-COUNT.
075520     MOVE WS-PV-RAW-PROVIDER-ID
075600         TO PC-SUMMARY-PROVIDER-ID (PC-SUMMARY-COUNT).
075700     MOVE EW-VALUE-TEXT
076300              TO PC-SUMMARY-PROVIDER-NAME (PC-SUMMARY-COUNT).
076700
076800     MOVE '"overallScore":'      TO EW-SEARCH-KEY.
076900     MOVE 15                     TO EW-KEY-LEN.
077000     PERFORM 205-EXTRACT-BOUNDED-FIELD THRU 205-EXIT.
077100     IF EW-KEY-FOUND AND EW-VALUE-IS-NUMERIC
077200         MOVE EW-VALUE-TEXT (1 : 4)
077300              TO PC-SUMMARY-OVERALL-SCORE (PC-SUMMARY-COUNT)
077400     ELSE
077500         MOVE ZERO
077600              TO PC-SUMMARY-OVERALL-SCORE (PC-SUMMARY-COUNT).
077700
077800     MOVE '"reviewCount":'       TO EW-SEARCH-KEY.
077900     MOVE 14                     TO EW-KEY-LEN.
078000     PERFORM 205-EXTRACT-BOUNDED-FIELD THRU 205-EXIT.
078100     IF EW-KEY-FOUND AND EW-VALUE-IS-NUMERIC
078200         MOVE EW-VALUE-TEXT (1 : 7)
078300              TO PC-SUMMARY-REVIEW-COUNT (PC-SUMMARY-COUNT)
078400     ELSE
078500         MOVE ZERO
078600              TO PC-SUMMARY-REVIEW-COUNT (PC-SUMMARY-COUNT).
078700 540-EXIT.
078800     EXIT.
078900
079000******************************************************************
079100*    560-EXTRACT-GRADE-LIST - FINDS THE NESTED grades OBJECT     *
079200*    INSIDE THIS SAME PROVIDER ENTRY AND WALKS ITS KEY:VALUE     *
079300*    PAIRS ONE AT A TIME - THE CATEGORY NAMES ARE WHATEVER THE   *
079400*    FEED SENDS, SO THIS CANNOT USE THE LITERAL-KEY SCAN THE     *
079500*    REST OF THE PROGRAM USES.  NO grades OBJECT ON THIS ENTRY   *
079600*    IS NOT AN ERROR.  SEE WO-1872.                              *
079700******************************************************************
079800 560-EXTRACT-GRADE-LIST.
079900     MOVE "560-EXTRACT-GRADE-LIST" TO PARA-NAME.
079910     IF NOT WS-ENTRY-IS-OK
079920         GO TO 560-EXIT.
080000     MOVE '"grades":{'            TO EW-SEARCH-KEY.
080100     MOVE 10                      TO EW-KEY-LEN.
080200     MOVE WS-OBJ-START TO WS-BND-START.
080300     MOVE WS-ENTRY-END TO WS-BND-LIMIT.
080400     PERFORM 210-SCAN-FOR-KEY THRU 210-EXIT
080500         VARYING EW-SCAN-POS FROM WS-BND-START BY 1
080600         UNTIL EW-SCAN-POS > WS-BND-LIMIT
080700            OR EW-KEY-FOUND.
080800     IF NOT EW-KEY-FOUND
080900         GO TO 560-EXIT.
081000
081100     MOVE EW-VAL-START TO WS-OBJ-START.
081200     PERFORM 530-FIND-OBJECT-END THRU 530-EXIT.
081300     MOVE WS-OBJ-END TO WS-GRADES-END.
081400     MOVE EW-VAL-START TO WS-GRADES-START.
081500
081600     MOVE "Y" TO WS-GRADES-SCAN-SW.
081700     PERFORM 570-SCAN-ONE-GRADE-PAIR THRU 570-EXIT
081800         UNTIL NO-MORE-GRADE-PAIRS
081900            OR PC-GRADE-COUNT > 49.
082000 560-EXIT.
082100     EXIT.
082200
082300******************************************************************
082400*    570-SCAN-ONE-GRADE-PAIR - PULLS ONE "categoryName":value    *
082500*    PAIR OUT OF THE CURRENT grades OBJECT AND ADVANCES          *
082600*    WS-GRADES-START PAST IT.  03/08/96-SMK BLANK CATEGORY NAME  *
082700*    STILL SKIPS THE ROW - SEE WO-1402.  01/22/09-KMR THIS       *
082710*    PARAGRAPH BUILDS ITS OWN EW-VALUE-TEXT RATHER THAN CALLING  *
082720*    220-SCAN-VALUE-END, SO IT SETS EW-NUMERIC-SW ITSELF TOO -   *
082730*    SEE WO-1910.                                                *
082800******************************************************************
082900 570-SCAN-ONE-GRADE-PAIR.
083000     MOVE "570-SCAN-ONE-GRADE-PAIR" TO PARA-NAME.
083100     PERFORM 575-SKIP-GRADE-FILLER THRU 575-EXIT
083200         UNTIL LK-RAW-DATA (WS-GRADES-START : 1) EQUAL TO
083300                   QUOTE-CHAR
083400            OR LK-RAW-DATA (WS-GRADES-START : 1) EQUAL TO
083500                   RBRACE-CHAR
083600            OR WS-GRADES-START > WS-GRADES-END.
083700     IF LK-RAW-DATA (WS-GRADES-START : 1) NOT EQUAL TO QUOTE-CHAR
083800         MOVE "N" TO WS-GRADES-SCAN-SW
083900         GO TO 570-EXIT.
084000
084100     ADD 1 TO WS-GRADES-START.
084200     MOVE WS-GRADES-START TO EW-SCAN-POS.
084300     PERFORM 578-SKIP-TO-CLOSE-QUOTE THRU 578-EXIT
084400         UNTIL LK-RAW-DATA (EW-SCAN-POS : 1) EQUAL TO QUOTE-CHAR
084500            OR EW-SCAN-POS > WS-GRADES-END.
084600     COMPUTE EW-VAL-LEN = EW-SCAN-POS - WS-GRADES-START.
084700     IF EW-VAL-LEN > ZERO AND EW-VAL-LEN < 41
084800         MOVE LK-RAW-DATA (WS-GRADES-START : EW-VAL-LEN)
084900              TO WS-GRADE-CATEGORY-HOLD
085000     ELSE
085100         MOVE "N" TO WS-GRADES-SCAN-SW
085200         GO TO 570-EXIT.
085300     COMPUTE WS-GRADES-START = EW-SCAN-POS + 1.
085400
085500     PERFORM 575-SKIP-GRADE-FILLER THRU 575-EXIT
085600         UNTIL LK-RAW-DATA (WS-GRADES-START : 1) EQUAL TO
085700                   COLON-CHAR
085800            OR WS-GRADES-START > WS-GRADES-END.
085900     ADD 1 TO WS-GRADES-START.
086000
086100     MOVE WS-GRADES-START TO EW-VAL-START.
086200     MOVE "N" TO EW-QUOTED-SW.
086300     MOVE "N" TO EW-FOUND-DELIM-SW.
086400     PERFORM 230-SCAN-FOR-DELIM THRU 230-EXIT
086500         VARYING EW-SCAN-POS FROM EW-VAL-START BY 1
086600         UNTIL EW-SCAN-POS > WS-GRADES-END
086700            OR EW-DELIM-FOUND.
086800     COMPUTE EW-VAL-END = EW-SCAN-POS - 1.
086900     IF EW-VAL-END < EW-VAL-START
087000         MOVE "N" TO WS-GRADES-SCAN-SW
087100         GO TO 570-EXIT.
087200     COMPUTE EW-VAL-LEN = EW-VAL-END - EW-VAL-START + 1.
087210     MOVE "N" TO EW-NUMERIC-SW.
087300     IF EW-VAL-LEN > ZERO AND EW-VAL-LEN < 2001
087400         MOVE LK-RAW-DATA (EW-VAL-START : EW-VAL-LEN)
087500              TO EW-VALUE-TEXT
087510         IF LK-RAW-DATA (EW-VAL-START : EW-VAL-LEN) IS NUMERIC
087520             MOVE "Y" TO EW-NUMERIC-SW
087530         END-IF
087600     ELSE
087700         MOVE SPACES TO EW-VALUE-TEXT.
087800
087900     IF PC-GRADE-COUNT < 50 AND WS-ENTRY-IS-OK AND
088000             WS-GRADE-CATEGORY-HOLD NOT EQUAL TO SPACES
088100         ADD 1 TO PC-GRADE-COUNT
088200         MOVE WS-PV-RAW-PROVIDER-ID
088300              TO PC-GRADE-PROVIDER-ID (PC-GRADE-COUNT)
088400         MOVE WS-GRADE-CATEGORY-HOLD
088500              TO PC-GRADE-CATEGORY-NAME (PC-GRADE-COUNT)
088600         IF EW-VALUE-IS-NUMERIC
088700             MOVE EW-VALUE-TEXT (1 : 4)
088800                  TO PC-GRADE-VALUE (PC-GRADE-COUNT)
088900         ELSE
089000             MOVE ZERO TO PC-GRADE-VALUE (PC-GRADE-COUNT).
089100
089200     COMPUTE WS-GRADES-START = EW-SCAN-POS + 1.
089300     IF WS-GRADES-START > WS-GRADES-END
089400         MOVE "N" TO WS-GRADES-SCAN-SW.
089500 570-EXIT.
089600     EXIT.
089700
089800 575-SKIP-GRADE-FILLER.
089900     ADD 1 TO WS-GRADES-START.
090000 575-EXIT.
090100     EXIT.
090200
090300 578-SKIP-TO-CLOSE-QUOTE.
090400     ADD 1 TO EW-SCAN-POS.
090500 578-EXIT.
090600     EXIT.
090700
090800******************************************************************
090900*    550-GRADE-EDITS - 08/02/06-SMK LEFT AS A NO-OP.  THE GRADE  *
091000*    LIST IS NOW FILLED IN BY 500-SUMMARY-EDITS, ONE PROVIDER'S  *
091100*    grades OBJECT AT A TIME, SINCE EACH grades OBJECT LIVES     *
091200*    INSIDE ITS OWN overallByProviders ENTRY RATHER THAN AS A    *
091300*    FLAT grade1..grade10 LIST OF ITS OWN - SEE WO-1872.  LEFT   *
091400*    IN 100-MAINLINE'S CHAIN SO A FUTURE FEED CHANGE THAT BRINGS *
091500*    BACK A SEPARATE GRADE BLOCK HAS SOMEWHERE TO LAND.          *
091600******************************************************************
091700 550-GRADE-EDITS.
091800     MOVE "550-GRADE-EDITS" TO PARA-NAME.
091900 550-EXIT.
092000     EXIT.
092100
092200 1000-ABEND-RTN.
092300     MOVE "1000-ABEND-RTN" TO PARA-NAME.
092400     MOVE -1 TO LK-RETURN-CD.
092500     GOBACK.
