000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RVWPAGE.
000400 AUTHOR. T. GRASSI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/20/94.
000700 DATE-COMPILED. 01/20/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SMALL CALLED ROUTINE THAT SPLITS ONE S3-FILE'S WORTH
001400*          OF JSONL TEXT INTO PAGES OF LK-PAGE-SIZE LINES EACH,
001500*          HANDING BACK THE START/END LINE NUMBER OF THE NEXT
001600*          PAGE EACH TIME IT IS CALLED.  THE CALLER (RVWJRUN)
001700*          OWNS THE ACTUAL LINE TEXT - THIS ROUTINE ONLY COUNTS
001800*          NEWLINES AND HANDS BACK POSITIONS, THE SAME WAY
001900*          STRLTH ONLY EVER HANDED BACK A LENGTH AND NEVER TOUCHED
002000*          THE CALLER'S TEXT BUFFER.
002100*
002200* CHANGE-LOG
002300* DATE      INIT  WORKORDER  DESCRIPTION
002400* 01/20/94  TAG   WO-1179    ORIGINAL NEWLINE-COUNTING ROUTINE
002500* 01/24/94  TAG   WO-1180    PAGE-SIZE DEFAULTS TO 10 WHEN
002600*                            CALLER PASSES ZERO
002700* 07/22/96  DRO   WO-1440    LINE-COUNT LOOP REWRITTEN WITHOUT
002800*                            FUNCTION REVERSE - STRAIGHT FORWARD
002900*                            SCAN WITH A SAVED LAST-NEWLINE SPOT
003000* 09/30/98  TAG   WO-1618    Y2K - NO DATE FIELDS IN THIS ROUTINE,
003100*                            REVIEWED AND CONFIRMED N/A
003200* 05/30/06  TAG   WO-1866    MINOR - COMMENT CLEANUP, NO LOGIC
003300*                            CHANGE
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004050     C01 IS TOP-OF-FORM
004060     CLASS PAGE-SCAN-CLASS IS "Y", "N".
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-SCAN-POS                PIC 9(7) COMP.
004900     05  WS-LINES-SEEN               PIC 9(7) COMP.
005000     05  WS-LAST-LINE-START          PIC 9(7) COMP.
005100     05  WS-AT-TARGET-LINE-SW        PIC X(1).
005200         88  WS-AT-TARGET-LINE          VALUE "Y".
005300     05  FILLER                      PIC X(09).
005400
005500 01  MISC-FIELDS-CHAR-VIEW REDEFINES MISC-FIELDS.
005600     05  FILLER                      PIC X(22).
005700     05  WS-ONE-CHAR                 PIC X(1).
005800     05  FILLER                      PIC X(06).
005900
006000 01  MISC-FIELDS-LINE-VIEW REDEFINES MISC-FIELDS.
006050     05  WS-LINES-SEEN-PAIR          PIC 9(14) COMP.
006060     05  FILLER                      PIC X(15).
006070
006080 LINKAGE SECTION.
006100 01  PAGE-CALC-REC.
006200     05  LK-FILE-TEXT                PIC X(32000).
006300     05  LK-FILE-TEXT-LENGTH         PIC 9(7) COMP.
006400     05  LK-PAGE-SIZE                PIC 9(4) COMP.
006500     05  LK-PAGE-NUMBER              PIC 9(4) COMP.
006600     05  LK-PAGE-START-LINE          PIC 9(7) COMP.
006700     05  LK-PAGE-END-LINE            PIC 9(7) COMP.
006800     05  LK-PAGE-START-POS           PIC 9(7) COMP.
006900     05  LK-PAGE-END-POS             PIC 9(7) COMP.
007000     05  LK-MORE-PAGES-SW            PIC X(1).
007100         88  LK-MORE-PAGES              VALUE "Y".
007150
007160 01  PAGE-CALC-REC-SIZE-VIEW REDEFINES PAGE-CALC-REC.
007170     05  FILLER                      PIC X(32007).
007180     05  SZ-PAGE-SIZE-AND-NUMBER     PIC X(4).
007190     05  FILLER                      PIC X(19).
007200
007300 01  RETURN-CD                       PIC 9(4) COMP.
007350
007400 PROCEDURE DIVISION USING PAGE-CALC-REC, RETURN-CD.
007500 000-HOUSEKEEPING.
007600     IF LK-PAGE-SIZE = ZERO
007700**  07/24/94-TAG  PAGE-SIZE DEFAULTS TO 10 - SEE WO-1180
007800         MOVE 10 TO LK-PAGE-SIZE.
007900
008000     COMPUTE LK-PAGE-START-LINE =
008100         ((LK-PAGE-NUMBER - 1) * LK-PAGE-SIZE) + 1.
008200     COMPUTE LK-PAGE-END-LINE =
008300         LK-PAGE-NUMBER * LK-PAGE-SIZE.
008400 000-EXIT.
008500     EXIT.
008600
008700 100-MAINLINE.
008800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
008900
009000     MOVE ZERO TO LK-PAGE-START-POS, LK-PAGE-END-POS.
009100     MOVE ZERO TO WS-LINES-SEEN.
009200     MOVE 1 TO WS-LAST-LINE-START.
009300     MOVE "N" TO LK-MORE-PAGES-SW.
009400
009500**  07/22/96-DRO  STRAIGHT FORWARD SCAN, NO FUNCTION REVERSE -
009600**  SEE WO-1440
009700     PERFORM 200-SCAN-ONE-CHAR THRU 200-EXIT
009800         VARYING WS-SCAN-POS FROM 1 BY 1
009900         UNTIL WS-SCAN-POS > LK-FILE-TEXT-LENGTH.
010000
010100     IF LK-PAGE-START-POS = ZERO
010200         MOVE "N" TO LK-MORE-PAGES-SW
010300     ELSE
010400         IF LK-PAGE-END-POS = ZERO
010500             MOVE LK-FILE-TEXT-LENGTH TO LK-PAGE-END-POS.
010600         MOVE "Y" TO LK-MORE-PAGES-SW.
010700
010800     MOVE ZERO TO RETURN-CD.
010900     GOBACK.
011000
011100******************************************************************
011200*    200-SCAN-ONE-CHAR - COUNTS NEWLINES (X'0A') AS LINE         *
011300*    BOUNDARIES, CAPTURING THE CHARACTER POSITION WHERE THE      *
011400*    REQUESTED PAGE'S FIRST AND LAST LINE BEGIN/END.             *
011500******************************************************************
011600 200-SCAN-ONE-CHAR.
011700     MOVE LK-FILE-TEXT (WS-SCAN-POS : 1) TO WS-ONE-CHAR.
011800
011900     MOVE "N" TO WS-AT-TARGET-LINE-SW.
012000     IF WS-LINES-SEEN + 1 NOT < LK-PAGE-START-LINE
012100        AND WS-LINES-SEEN + 1 NOT > LK-PAGE-END-LINE
012200         MOVE "Y" TO WS-AT-TARGET-LINE-SW.
012300
012400     IF WS-ONE-CHAR = X"0A"
012500         IF WS-AT-TARGET-LINE
012600             IF LK-PAGE-START-POS = ZERO
012700                 MOVE WS-LAST-LINE-START TO LK-PAGE-START-POS
012800             END-IF
012900             MOVE WS-SCAN-POS TO LK-PAGE-END-POS
013000         END-IF
013100         ADD 1 TO WS-LINES-SEEN
013200         COMPUTE WS-LAST-LINE-START = WS-SCAN-POS + 1
013300     END-IF.
013400 200-EXIT.
013500     EXIT.
