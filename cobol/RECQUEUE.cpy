000100******************************************************************
000200*    RECQUEUE  -  RAW REVIEW QUEUE ROW / RECORD-ERROR SIDECAR   *
000300*                                                                *
000400*    ONE WS-RECORD-QUEUE PER STAGED JSONL LINE.  CARRIED BY    *
000500*    RVWPROC AND RVWJRUN BETWEEN THE READ, THE CALL TO RVWPARS *
000600*    AND THE CALLS TO RVWUPST/RVWGRAD.  WS-RECORD-ERROR IS     *
000700*    FILLED IN ONLY WHEN A QUEUE ROW FAILS PARSE OR UPSERT AND *
000800*    IS WRITTEN TO ERROR-OUT-FILE - ONE RECORD-ERROR PER FAILED*
000900*    RECORD-ID, NEVER MORE THAN ONE.                            *
001000*                                                                *
001100*    HIST. OF CHANGE - SEE RVWPROC CHANGE-LOG FOR DATES         *
001200******************************************************************
001300 01  WS-RECORD-QUEUE.
001400     05  RQ-RECORD-ID            PIC 9(9).
001500     05  RQ-S3-FILE-ID           PIC 9(9).
001600     05  RQ-JOB-RUN-ID           PIC 9(9).
001700     05  RQ-RAW-DATA             PIC X(4000).
001800     05  RQ-STATUS               PIC X(10).
001900         88  RQ-STATUS-NEW          VALUE "new".
002000         88  RQ-STATUS-PROCESSING   VALUE "processing".
002100         88  RQ-STATUS-SUCCESS      VALUE "success".
002200         88  RQ-STATUS-FAILED       VALUE "failed".
002300     05  RQ-STARTED-AT           PIC X(26).
002400     05  RQ-FINISHED-AT          PIC X(26).
002500     05  RQ-ERROR-FLAG           PIC X(1).
002600         88  RQ-ERROR-YES           VALUE "Y".
002700         88  RQ-ERROR-NO            VALUE "N".
002800     05  FILLER                  PIC X(09).
002900
003000******************************************************************
003100*    WS-RECORD-QUEUE-KEY - ALTERNATE VIEW USED WHEN THE QUEUE   *
003200*    ROW IS BEING MATCHED BACK TO ITS RECORD-ERROR ROW ON       *
003300*    RECORD-ID ALONE, WITHOUT DISTURBING THE REST OF THE GROUP. *
003400******************************************************************
003500 01  WS-RECORD-QUEUE-KEY REDEFINES WS-RECORD-QUEUE.
003600     05  RQK-RECORD-ID           PIC 9(9).
003700     05  FILLER                  PIC X(4090).
003800
003900 01  WS-RECORD-ERROR.
004000     05  RE-RECORD-ID            PIC 9(9).
004100     05  RE-ERROR-TYPE           PIC X(40).
004200     05  RE-ERROR-MESSAGE        PIC X(200).
004300     05  RE-TRACEBACK            PIC X(2000).
004400     05  FILLER                  PIC X(01).
