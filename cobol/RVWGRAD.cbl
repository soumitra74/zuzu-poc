000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RVWGRAD.
000300 AUTHOR. D. OKAFOR.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/15/94.
000600 DATE-COMPILED. 02/15/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM TAKES THE OVERALL-BY-PROVIDER LIST A
001300*          PARSED REVIEW CARRIES (UP TO 5 PROVIDER SUMMARIES, EACH
001400*          WITH ITS OWN CATEGORY/VALUE GRADE LIST) AND ROLLS IT
001500*          INTO THE RUN'S PROVIDER-HOTEL-SUMMARY AND
001600*          PROVIDER-HOTEL-GRADE TABLES, ADDING ANY RATING
001700*          CATEGORY NAME NOT ALREADY KNOWN.
001800*
001900*          SAME FIND-OR-ADD RULE AS RVWUPST - A SUMMARY OR GRADE
002000*          ROW ALREADY IN THE TABLE FOR THIS HOTEL/PROVIDER/
002100*          CATEGORY IS LEFT ALONE, NOT REWRITTEN - SEE WO-1869.
002200*          THE CATEGORY MASTER ITSELF IS NEVER REWRITTEN ONCE
002300*          NAMED EITHER - SAME AS THE OLD TREATMENT SUITE'S
002400*          DIAGNOSTIC-CODE TABLE.
002500*
002600*          EACH OVERALL-BY-PROVIDER ENTRY NAMES ITS OWN PROVIDER
002700*          BY EXTERNAL ID - SEE 150-RESOLVE-PROVIDER-ID.  WHEN
002800*          THAT EXTERNAL ID IS NOT YET KNOWN TO THE PROVIDER
002900*          TABLE THE ENTRY IS FILED AGAINST THE REVIEW'S OWN
003000*          PROVIDER (LK-PROVIDER-ID) INSTEAD OF BEING DROPPED.
003100*
003200******************************************************************
003300* CHANGE-LOG
003400* DATE      INIT  WORKORDER  DESCRIPTION
003500* 02/15/94  DRO   WO-1184    ORIGINAL SUMMARY/GRADE UPSERT CHAIN
003600* 02/16/94  DRO   WO-1184    ADDED RATING-CATEGORY FIND-OR-ADD
003700* 05/02/94  TAG   WO-1210    PARAGRAPH NUMBERS LINED UP WITH
003800*                            RVWUPST'S 200/250/300/400 CHAIN
003900* 08/19/94  SMK   WO-1232    SUMMARY ROW NOW AVERAGES INTO THE
004000*                            EXISTING OVERALL-SCORE INSTEAD OF
004100*                            OVERWRITING IT OUTRIGHT
004200* 03/08/96  SMK   WO-1402    SKIP GRADE-LIST ENTRIES WITH A
004300*                            BLANK CATEGORY NAME (RVWPARS ALREADY
004400*                            DROPS THEM, THIS IS A BELT-AND-
004500*                            SUSPENDERS CHECK)
004600* 07/22/96  DRO   WO-1440    PARAGRAPH NUMBERS RENUMBERED AGAIN
004700*                            TO MATCH THE FINAL RVWUPST LAYOUT
004800* 04/02/01  DRO   WO-1710    CATEGORY TABLE WIDENED TO 100 ROWS
004900* 10/19/03  SMK   WO-1795    GRADE ROW REWRITE NOW USES THE
005000*                            GRADE-LIST ENTRY'S OWN DECIMAL VALUE
005100*                            AS-IS - THE PIC 9(2)V9(2) TARGET
005200*                            ALREADY TRUNCATES IT, NO CALC NEEDED
005300* 05/30/06  TAG   WO-1866    MINOR - COMMENT CLEANUP, NO LOGIC
005400*                            CHANGE
005500* 08/02/06  SMK   WO-1869    FEED NOW CARRIES ONE OVERALL-SCORE
005600*                            PER PROVIDER INSTEAD OF ONE FLAT
005700*                            SUMMARY - 100-MAINLINE NOW WALKS
005800*                            PC-SUMMARY-ENTRY/PC-GRADE-ENTRY ONE
005900*                            AT A TIME, EACH RESOLVING ITS OWN
006000*                            PROVIDER-ID (SEE 150-RESOLVE-
006100*                            PROVIDER-ID) INSTEAD OF TRUSTING
006200*                            LK-PROVIDER-ID FOR EVERY ROW.  A
006300*                            SUMMARY OR GRADE ROW ALREADY ON FILE
006400*                            IS NOW SKIPPED, NOT AVERAGED/
006500*                            REWRITTEN - OPS REPORTED THE ROLLING
006600*                            AVERAGE DRIFTING ON RERUN
006610* 11/14/08  KMR   WO-1901    RVWPARS NOW DROPS AN OVERALL-BY-
006620*                            PROVIDER ENTRY WHOLE WHEN ITS OWN
006630*                            providerId/provider NAME IS MISSING -
006640*                            NO CHANGE NEEDED HERE, PC-SUMMARY-
006650*                            ENTRY/PC-GRADE-ENTRY SIMPLY NEVER
006660*                            CARRY SUCH A ROW ANY LONGER
006670* 12/02/08  TAG   WO-1902    REMOVED THE UNUSED RVWSCOR CALL
006680*                            SHAPE (WS-SCORE-CALC-REC) - THE CALL
006690*                            WAS NEVER ACTUALLY WIRED IN AND THE
006700*                            TRUNCATION IT WOULD HAVE DONE IS
006710*                            ALREADY DONE BY THE PIC 9(2)V9(2)
006720*                            SUMMARY/GRADE FIELDS THEMSELVES
006730******************************************************************
006800
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS GRADE-RESULT-CLASS IS "N", "F".
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 WORKING-STORAGE SECTION.
008100 01  WS-NEXT-ID-COUNTERS.
008200     05  WS-NEXT-CATEGORY-ID     PIC 9(9) COMP.
008300     05  FILLER                  PIC X(16).
008400
008500 01  WS-NEXT-ID-COUNTERS-FIRST-CALL REDEFINES
008600          WS-NEXT-ID-COUNTERS.
008700     05  WS-FIRST-CALL-SW        PIC X(1) VALUE "Y".
008800         88  WS-IS-FIRST-CALL       VALUE "Y".
008900     05  FILLER                  PIC X(19).
009000
009100 01  SWITCHES-AND-COUNTERS.
009200     05  WS-ROW-FOUND-SW         PIC X(1).
009300         88  WS-ROW-WAS-FOUND       VALUE "Y".
009400     05  WS-CATEGORY-ID-HOLD     PIC 9(9) COMP.
009500     05  WS-SUMMARY-SUB          PIC 9(2) COMP.
009600     05  WS-GRADE-SUB            PIC 9(3) COMP.
009800     05  WS-RAW-PROVIDER-ID      PIC 9(4).
009900     05  WS-RESOLVED-PROVIDER-ID PIC 9(4) COMP.
010000
011300 COPY ABENDREC.
011400
011500******************************************************************
011600*    LINKAGE SECTION - THE PROVIDER/CATEGORY MASTERS AND THE      *
011700*    SUMMARY/GRADE TABLES ARE OWNED BY THE CALLER AND PASSED BY   *
011800*    REFERENCE, THE SAME AS RVWUPST DOES WITH THE PROVIDER/       *
011900*    HOTEL/REVIEWER TABLES.  WO-1869 ADDED WS-PROVIDER-TABLE TO   *
012000*    THIS LIST SO 150-RESOLVE-PROVIDER-ID CAN SEARCH IT.          *
012100******************************************************************
012200 LINKAGE SECTION.
012300 COPY RVWCAND.
012400 01  LK-HOTEL-ID                 PIC 9(9).
012500 01  LK-PROVIDER-ID              PIC 9(4).
012600 COPY RVWMSTR.
012700 COPY RVWDATA.
012800 01  LK-RETURN-CD                PIC S9(4) COMP.
012900
013000 PROCEDURE DIVISION USING WS-PARSE-CANDIDATES,
013100         LK-HOTEL-ID, LK-PROVIDER-ID, WS-PROVIDER-TABLE,
013200         WS-CATEGORY-TABLE, WS-PH-SUMMARY-TABLE,
013300         WS-PH-SUMMARY-RESOLVED, WS-PH-GRADE-TABLE,
013400         WS-PH-GRADE-RESOLVED, WS-REVIEW-OUT-REC, LK-RETURN-CD.
013500
013600 000-HOUSEKEEPING.
013700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013800     MOVE ZERO TO LK-RETURN-CD.
013900     MOVE ZERO TO RO-SUMMARY-UPD-COUNT, RO-GRADE-UPD-COUNT.
014000     IF WS-IS-FIRST-CALL
014100         MOVE WS-CATEGORY-COUNT TO WS-NEXT-CATEGORY-ID
014200         MOVE "N" TO WS-FIRST-CALL-SW.
014300 000-EXIT.
014400     EXIT.
014500
014600 100-MAINLINE.
014700     MOVE "100-MAINLINE" TO PARA-NAME.
014800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014900
015000     IF PC-SUMMARY-COUNT = ZERO AND PC-GRADE-COUNT = ZERO
015100         GO TO 100-EXIT.
015200
015300     PERFORM 200-CALC-SUMMARY-RTN THRU 200-EXIT
015400         VARYING WS-SUMMARY-SUB FROM 1 BY 1
015500         UNTIL WS-SUMMARY-SUB > PC-SUMMARY-COUNT.
015600
015700     PERFORM 250-PROCESS-GRADE-TABLE THRU 250-EXIT
015800         VARYING WS-GRADE-SUB FROM 1 BY 1
015900         UNTIL WS-GRADE-SUB > PC-GRADE-COUNT.
016000 100-EXIT.
016100     EXIT.
016200
016300******************************************************************
016400*    150-RESOLVE-PROVIDER-ID - LOOKS WS-RAW-PROVIDER-ID (THE      *
016500*    OVERALL-BY-PROVIDER ENTRY'S OWN EXTERNAL PROVIDER ID) UP IN  *
016600*    THE PROVIDER MASTER AND HANDS BACK ITS SURROGATE ID.  WHEN   *
016700*    THE EXTERNAL ID IS NOT YET KNOWN THIS RUN, THE ENTRY FALLS   *
016800*    BACK TO THE REVIEW'S OWN LK-PROVIDER-ID RATHER THAN BEING    *
016900*    DROPPED - SEE WO-1869.                                        *
017000******************************************************************
017100 150-RESOLVE-PROVIDER-ID.
017200     MOVE "150-RESOLVE-PROVIDER-ID" TO PARA-NAME.
017300     MOVE "N" TO WS-ROW-FOUND-SW.
017400     MOVE LK-PROVIDER-ID TO WS-RESOLVED-PROVIDER-ID.
017500     IF WS-PROVIDER-COUNT = ZERO
017600         GO TO 150-EXIT.
017700
017800     SEARCH WS-PROVIDER-ENTRY VARYING PV-IDX
017900         AT END
018000             MOVE "N" TO WS-ROW-FOUND-SW
018100         WHEN PV-EXTERNAL-ID (PV-IDX) = WS-RAW-PROVIDER-ID
018200             MOVE "Y" TO WS-ROW-FOUND-SW
018300     END-SEARCH.
018400
018500     IF WS-ROW-WAS-FOUND
018600         MOVE PV-PROVIDER-ID (PV-IDX) TO WS-RESOLVED-PROVIDER-ID.
018700 150-EXIT.
018800     EXIT.
018900
019000******************************************************************
019100*    200-CALC-SUMMARY-RTN - FIND-OR-ADD THE PROVIDER-HOTEL        *
019200*    SUMMARY ROW FOR ONE OVERALL-BY-PROVIDER ENTRY.  A ROW        *
019300*    ALREADY ON FILE FOR THIS HOTEL/PROVIDER IS LEFT ALONE - SEE  *
019400*    WO-1869.                                                      *
019500******************************************************************
019600 200-CALC-SUMMARY-RTN.
019700     MOVE "200-CALC-SUMMARY-RTN" TO PARA-NAME.
019800     MOVE PC-SUMMARY-PROVIDER-ID (WS-SUMMARY-SUB)
019900         TO WS-RAW-PROVIDER-ID.
020000     PERFORM 150-RESOLVE-PROVIDER-ID THRU 150-EXIT.
020100
020200     MOVE "N" TO WS-ROW-FOUND-SW.
020300     IF WS-PH-SUMMARY-COUNT = ZERO
020400         GO TO 200-INSERT-SUMMARY.
020500
020600     SEARCH WS-PH-SUMMARY-ENTRY VARYING PS-IDX
020700         AT END
020800             MOVE "N" TO WS-ROW-FOUND-SW
020900         WHEN PS-HOTEL-ID (PS-IDX) = LK-HOTEL-ID
021000             AND PS-PROVIDER-ID (PS-IDX) = WS-RESOLVED-PROVIDER-ID
021100             MOVE "Y" TO WS-ROW-FOUND-SW
021200     END-SEARCH.
021300
021400     IF WS-ROW-WAS-FOUND
021500         GO TO 200-EXIT.
021600
021700 200-INSERT-SUMMARY.
021800     IF WS-PH-SUMMARY-COUNT NOT < 4000
021900         MOVE "** PH-SUMMARY TABLE FULL" TO ABEND-REASON
022000         MOVE 4000 TO EXPECTED-VAL
022100         MOVE WS-PH-SUMMARY-COUNT TO ACTUAL-VAL
022200         GO TO 1000-ABEND-RTN.
022300
022400     ADD 1 TO WS-PH-SUMMARY-COUNT.
022500     MOVE WS-PH-SUMMARY-COUNT TO PS-IDX.
022600     MOVE LK-HOTEL-ID TO PS-HOTEL-ID (PS-IDX).
022700     MOVE WS-RESOLVED-PROVIDER-ID TO PS-PROVIDER-ID (PS-IDX).
022800
022900     MOVE LK-HOTEL-ID TO PR-HOTEL-ID.
023000     MOVE WS-RESOLVED-PROVIDER-ID TO PR-PROVIDER-ID.
023100     MOVE PC-SUMMARY-OVERALL-SCORE (WS-SUMMARY-SUB)
023200         TO PR-OVERALL-SCORE.
023300     MOVE PC-SUMMARY-REVIEW-COUNT (WS-SUMMARY-SUB)
023400         TO PR-REVIEW-COUNT.
023500     ADD 1 TO RO-SUMMARY-UPD-COUNT.
023600 200-EXIT.
023700     EXIT.
023800
023900******************************************************************
024000*    250-PROCESS-GRADE-TABLE - ONE PASS PER GRADE-LIST ENTRY,     *
024100*    EACH RESOLVING ITS OWN PROVIDER-ID BEFORE THE CATEGORY AND   *
024200*    GRADE-VALUE FIND-OR-ADD STEPS.  03/08/96-SMK SKIPS A BLANK   *
024300*    CATEGORY NAME - SEE WO-1402.                                 *
024400******************************************************************
024500 250-PROCESS-GRADE-TABLE.
024600     MOVE "250-PROCESS-GRADE-TABLE" TO PARA-NAME.
024700     IF PC-GRADE-CATEGORY-NAME (WS-GRADE-SUB) = SPACES
024800         GO TO 250-EXIT.
024900
025000     MOVE PC-GRADE-PROVIDER-ID (WS-GRADE-SUB) TO WS-RAW-PROVIDER-ID.
025100     PERFORM 150-RESOLVE-PROVIDER-ID THRU 150-EXIT.
025200
025300     PERFORM 300-RECONCILE-CATEGORY THRU 300-EXIT.
025400     PERFORM 400-APPLY-UPDATES THRU 400-EXIT.
025500 250-EXIT.
025600     EXIT.
025700
025800******************************************************************
025900*    300-RECONCILE-CATEGORY - FIND-OR-ADD THE RATING-CATEGORY     *
026000*    NAME.  THE CATEGORY MASTER IS NEVER REWRITTEN ONCE NAMED.    *
026100******************************************************************
026200 300-RECONCILE-CATEGORY.
026300     MOVE "300-RECONCILE-CATEGORY" TO PARA-NAME.
026400     MOVE "N" TO WS-ROW-FOUND-SW.
026500     IF WS-CATEGORY-COUNT = ZERO
026600         GO TO 300-INSERT-CATEGORY.
026700
026800     SEARCH WS-CATEGORY-ENTRY VARYING CT-IDX
026900         AT END
027000             MOVE "N" TO WS-ROW-FOUND-SW
027100         WHEN CT-CATEGORY-NAME (CT-IDX) =
027200                 PC-GRADE-CATEGORY-NAME (WS-GRADE-SUB)
027300             MOVE "Y" TO WS-ROW-FOUND-SW
027400     END-SEARCH.
027500
027600     IF WS-ROW-WAS-FOUND
027700         MOVE CT-CATEGORY-ID (CT-IDX) TO WS-CATEGORY-ID-HOLD
027800         GO TO 300-EXIT.
027900
028000 300-INSERT-CATEGORY.
028100     IF WS-CATEGORY-COUNT NOT < 100
028200         MOVE "** CATEGORY TABLE FULL" TO ABEND-REASON
028300         MOVE 100 TO EXPECTED-VAL
028400         MOVE WS-CATEGORY-COUNT TO ACTUAL-VAL
028500         GO TO 1000-ABEND-RTN.
028600
028700     ADD 1 TO WS-NEXT-CATEGORY-ID.
028800     ADD 1 TO WS-CATEGORY-COUNT.
028900     MOVE WS-CATEGORY-COUNT TO CT-IDX.
029000     MOVE WS-NEXT-CATEGORY-ID TO CT-CATEGORY-ID (CT-IDX).
029100     MOVE PC-GRADE-CATEGORY-NAME (WS-GRADE-SUB)
029200          TO CT-CATEGORY-NAME (CT-IDX).
029300     MOVE WS-NEXT-CATEGORY-ID TO WS-CATEGORY-ID-HOLD.
029400 300-EXIT.
029500     EXIT.
029600
029700******************************************************************
029800*    400-APPLY-UPDATES - FIND-OR-ADD THE PROVIDER-HOTEL-GRADE     *
029900*    ROW FOR THIS HOTEL/PROVIDER/CATEGORY.  A ROW ALREADY ON      *
030000*    FILE IS LEFT ALONE, NOT REWRITTEN - SEE WO-1869.             *
030100******************************************************************
030200 400-APPLY-UPDATES.
030300     MOVE "400-APPLY-UPDATES" TO PARA-NAME.
030400     MOVE "N" TO WS-ROW-FOUND-SW.
030500     IF WS-PH-GRADE-COUNT = ZERO
030600         GO TO 400-INSERT-GRADE.
030700
030800     SEARCH WS-PH-GRADE-ENTRY VARYING PG-IDX
030900         AT END
031000             MOVE "N" TO WS-ROW-FOUND-SW
031100         WHEN PG-HOTEL-ID (PG-IDX) = LK-HOTEL-ID
031200             AND PG-PROVIDER-ID (PG-IDX) = WS-RESOLVED-PROVIDER-ID
031300             AND PG-CATEGORY-ID (PG-IDX) = WS-CATEGORY-ID-HOLD
031400             MOVE "Y" TO WS-ROW-FOUND-SW
031500     END-SEARCH.
031600
031700     IF WS-ROW-WAS-FOUND
031800         GO TO 400-EXIT.
031900
032000 400-INSERT-GRADE.
032100     IF WS-PH-GRADE-COUNT NOT < 9000
032200         MOVE "** PH-GRADE TABLE FULL" TO ABEND-REASON
032300         MOVE 9000 TO EXPECTED-VAL
032400         MOVE WS-PH-GRADE-COUNT TO ACTUAL-VAL
032500         GO TO 1000-ABEND-RTN.
032600
032700     ADD 1 TO WS-PH-GRADE-COUNT.
032800     MOVE WS-PH-GRADE-COUNT TO PG-IDX.
032900     MOVE LK-HOTEL-ID TO PG-HOTEL-ID (PG-IDX).
033000     MOVE WS-RESOLVED-PROVIDER-ID TO PG-PROVIDER-ID (PG-IDX).
033100     MOVE WS-CATEGORY-ID-HOLD TO PG-CATEGORY-ID (PG-IDX).
033200
033300     MOVE LK-HOTEL-ID TO PG-R-HOTEL-ID.
033400     MOVE WS-RESOLVED-PROVIDER-ID TO PG-R-PROVIDER-ID.
033500     MOVE WS-CATEGORY-ID-HOLD TO PG-R-CATEGORY-ID.
033600     MOVE PC-GRADE-VALUE (WS-GRADE-SUB) TO PG-R-GRADE-VALUE.
033700     ADD 1 TO RO-GRADE-UPD-COUNT.
033800 400-EXIT.
033900     EXIT.
034000
034100 1000-ABEND-RTN.
034200     DISPLAY "*** ABNORMAL END OF JOB-RVWGRAD ***" UPON CONSOLE.
034300     DISPLAY ABEND-REASON.
034400     MOVE -1 TO LK-RETURN-CD.
034500     GOBACK.
