000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RVWUPST.
000300 AUTHOR. D. OKAFOR.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/08/94.
000600 DATE-COMPILED. 02/08/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM TAKES ONE PARSED CANDIDATE (BUILT BY
001300*          RVWPARS) AND MATCHES OR INSERTS THE PROVIDER, HOTEL,
001400*          REVIEWER AND REVIEW ROWS IT NAMES IN THE RUN'S
001500*          IN-MEMORY TABLES, THEN DOES THE SAME FOR THE ONE
001600*          STAY-INFO ROW A REVIEW MAY CARRY.
001700*
001800*          NO TABLE ROW IS EVER REWRITTEN ONCE INSERTED - IF THE
001900*          KEY IS ALREADY THERE WE JUST HAND BACK ITS ID.  THIS
002000*          IS THE SAME "FIND-OR-ADD" JOB THE OLD PATMSTR UPDATE
002100*          STEP DID AGAINST THE EQUIPMENT/LAB-TEST TABLES, JUST
002200*          AGAINST FOUR IN-MEMORY TABLES INSTEAD OF ONE VSAM
002300*          MASTER.
002400*
002500******************************************************************
002600* CHANGE-LOG
002700* DATE      INIT  WORKORDER  DESCRIPTION
002800* 02/08/94  DRO   WO-1182    ORIGINAL PROVIDER/HOTEL/REVIEWER/
002900*                            REVIEW UPSERT CHAIN
003000* 02/09/94  DRO   WO-1182    ADDED STAY-INFO UPSERT
003100* 05/02/94  TAG   WO-1210    SURROGATE ID ASSIGNMENT MOVED OUT
003200*                            OF 100-MAINLINE INTO EACH UPSERT
003300*                            PARAGRAPH SO RVWGRAD DOES NOT HAVE
003400*                            TO GUESS THE NEXT ID
003500* 07/22/94  DRO   WO-1225    DUPLICATE-REVIEW CHECK ADDED - A
003600*                            REVIEW EXTERNAL ID SEEN TWICE IN
003700*                            THE SAME RUN IS NOW A SKIP, NOT AN
003800*                            ABEND
003900* 11/30/94  SMK   WO-1255    HOTEL ROW NOW CARRIES PROVIDER-ID
004000*                            SO RVWGRAD DOES NOT HAVE TO SEARCH
004100*                            PROVIDER AGAIN
004200* 07/22/96  DRO   WO-1440    PARAGRAPH NUMBERS RENUMBERED TO
004300*                            MATCH RVWPARS EDIT CHAIN
004400* 09/30/98  TAG   WO-1618    Y2K - RQ-STARTED-AT/FINISHED-AT
004500*                            CONFIRMED 4-DIGIT-YEAR TIMESTAMP
004600*                            TEXT, NO 2-DIGIT YEAR STORED HERE
004700* 04/02/01  DRO   WO-1710    REVIEWER TABLE SEARCH NOW USES THE
004800*                            COMPACT REDEFINE WHEN ONLY THE
004900*                            DISPLAY NAME IS NEEDED
005000* 10/19/03  SMK   WO-1795    STAY-INFO UPSERT NO LONGER ABENDS
005100*                            WHEN ROOM-TYPE-ID IS ZERO - SOME
005200*                            FEED ROWS HAVE NO STAY-INFO BLOCK
005300* 05/30/06  TAG   WO-1866    MINOR - COMMENT CLEANUP, NO LOGIC
005400*                            CHANGE
005410* 07/18/06  SMK   WO-1867    HOTEL AND REVIEWER FIND-OR-ADD
005420*                            SEARCHES NOW CARRY PROVIDER-ID IN
005430*                            THE MATCH KEY - TWO PROVIDERS
005440*                            NAMING THE SAME EXTERNAL HOTEL ID
005450*                            OR THE SAME REVIEWER DISPLAY NAME
005460*                            WERE COLLAPSING INTO ONE ROW
005470* 07/25/06  SMK   WO-1868    STAY-INFO UPSERT NOW SEARCHES FOR
005480*                            AN EXISTING ROW BY REVIEW-ID BEFORE
005490*                            INSERT - A REPROCESSED RECORD WAS
005491*                            ADDING A SECOND STAY-INFO ROW FOR
005492*                            THE SAME REVIEW
005493* 01/22/09  KMR   WO-1911    STAY-INFO PRESENCE TEST NOW ALSO
005494*                            CHECKS PC-ROOM-TYPE-NAME AND
005495*                            PC-REVIEW-GROUP-NAME - A RECORD
005496*                            CARRYING ONLY ONE OF THE TWO NAME
005497*                            FIELDS (NO NUMERIC ID) WAS WRONGLY
005498*                            SKIPPED AS "NO STAY INFO"
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS UPSERT-RESULT-CLASS IS "N", "F".
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 WORKING-STORAGE SECTION.
006900 01  WS-NEXT-ID-COUNTERS.
007000     05  WS-NEXT-PROVIDER-ID     PIC 9(9) COMP.
007100     05  WS-NEXT-HOTEL-ID        PIC 9(9) COMP.
007200     05  WS-NEXT-REVIEWER-ID     PIC 9(9) COMP.
007300     05  WS-NEXT-REVIEW-ID       PIC 9(9) COMP.
007400     05  FILLER                  PIC X(12).
007500
007600 01  WS-NEXT-ID-COUNTERS-FIRST-CALL REDEFINES
007700          WS-NEXT-ID-COUNTERS.
007800     05  WS-FIRST-CALL-SW        PIC X(1) VALUE "Y".
007900         88  WS-IS-FIRST-CALL       VALUE "Y".
008000     05  FILLER                  PIC X(35).
008100
008200 01  SWITCHES.
008300     05  WS-ROW-FOUND-SW         PIC X(1).
008400         88  WS-ROW-WAS-FOUND       VALUE "Y".
008500     05  WS-STAYINFO-PRESENT-SW  PIC X(1).
008600         88  WS-STAYINFO-IS-PRESENT VALUE "Y".
008700
008800 COPY ABENDREC.
008900
009000******************************************************************
009100*    LINKAGE SECTION - THE PROVIDER/HOTEL/REVIEWER TABLES AND    *
009200*    THE REVIEW/STAY-INFO TABLES ARE OWNED BY THE CALLER         *
009300*    (RVWPROC/RVWJRUN), LOADED ONCE AT HOUSEKEEPING TIME, AND    *
009400*    PASSED BY REFERENCE HERE SO THIS CALL CAN APPEND TO THEM    *
009500*    IN PLACE - THIS SUBPROGRAM KEEPS NO TABLE STORAGE OF ITS    *
009600*    OWN.                                                        *
009700******************************************************************
009800 LINKAGE SECTION.
009900 COPY RVWCAND.
010000 COPY RVWMSTR.
010100 COPY RVWDATA.
010200 01  LK-RETURN-CD                PIC S9(4) COMP.
010300
010400 PROCEDURE DIVISION USING WS-PARSE-CANDIDATES,
010500         WS-PROVIDER-TABLE, WS-HOTEL-TABLE, WS-REVIEWER-TABLE,
010600         WS-REVIEW-TABLE, WS-REVIEW-RESOLVED,
010700         WS-STAYINFO-TABLE, WS-STAYINFO-RESOLVED,
010800         WS-REVIEW-OUT-REC, LK-RETURN-CD.
010900
011000 000-HOUSEKEEPING.
011100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
011200     MOVE ZERO TO LK-RETURN-CD.
011300     MOVE "N" TO WS-ROW-FOUND-SW.
011400     IF WS-IS-FIRST-CALL
011500         MOVE WS-PROVIDER-COUNT TO WS-NEXT-PROVIDER-ID
011600         MOVE WS-HOTEL-COUNT    TO WS-NEXT-HOTEL-ID
011700         MOVE WS-REVIEWER-COUNT TO WS-NEXT-REVIEWER-ID
011800         MOVE WS-REVIEW-COUNT   TO WS-NEXT-REVIEW-ID
011900         MOVE "N" TO WS-FIRST-CALL-SW.
012000 000-EXIT.
012100     EXIT.
012200
012300 100-MAINLINE.
012400     MOVE "100-MAINLINE" TO PARA-NAME.
012500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012600
012700     PERFORM 200-UPSERT-PROVIDER THRU 200-EXIT.
012800     PERFORM 225-UPSERT-HOTEL THRU 225-EXIT.
012900     PERFORM 250-UPSERT-REVIEWER THRU 250-EXIT.
013000     PERFORM 300-UPSERT-REVIEW THRU 300-EXIT.
013100     IF NOT PC-PARSE-FAILED
013200         PERFORM 400-UPSERT-STAYINFO THRU 400-EXIT.
013300 100-EXIT.
013400     EXIT.
013500
013600******************************************************************
013700*    200-UPSERT-PROVIDER - MATCH ON EXTERNAL ID, APPEND IF NOT   *
013800*    ALREADY IN THE TABLE.  PROVIDER NAME ON A REPEAT ROW IS     *
013900*    LEFT ALONE, NOT OVERWRITTEN - FIRST ROW IN WINS, SAME AS    *
014000*    EVERY OTHER TABLE IN THIS RUN - SEE WO-1775.                *
014100******************************************************************
014200 200-UPSERT-PROVIDER.
014300     MOVE "200-UPSERT-PROVIDER" TO PARA-NAME.
014400     MOVE "N" TO WS-ROW-FOUND-SW.
014500     IF WS-PROVIDER-COUNT = ZERO
014600         GO TO 200-INSERT-PROVIDER.
014700
014800     SEARCH WS-PROVIDER-ENTRY VARYING PV-IDX
014900         AT END
015000             MOVE "N" TO WS-ROW-FOUND-SW
015100         WHEN PV-EXTERNAL-ID (PV-IDX) =
015200                 PC-PROVIDER-EXTERNAL-ID
015300             MOVE "Y" TO WS-ROW-FOUND-SW
015400     END-SEARCH.
015500
015600     IF WS-ROW-WAS-FOUND
015700         MOVE PV-PROVIDER-ID (PV-IDX) TO RO-PROVIDER-ID
015800         MOVE "N" TO RO-PROVIDER-NEW-SW
015900         GO TO 200-EXIT.
016000
016100 200-INSERT-PROVIDER.
016200     IF WS-PROVIDER-COUNT NOT < 200
016300         MOVE "** PROVIDER TABLE FULL" TO ABEND-REASON
016400         MOVE 200 TO EXPECTED-VAL
016500         MOVE WS-PROVIDER-COUNT TO ACTUAL-VAL
016600         GO TO 1000-ABEND-RTN.
016700
016800     ADD 1 TO WS-NEXT-PROVIDER-ID.
016900     ADD 1 TO WS-PROVIDER-COUNT.
017000     MOVE WS-PROVIDER-COUNT TO PV-IDX.
017100     MOVE WS-NEXT-PROVIDER-ID  TO PV-PROVIDER-ID (PV-IDX).
017200     MOVE PC-PROVIDER-EXTERNAL-ID TO PV-EXTERNAL-ID (PV-IDX).
017300     MOVE PC-PROVIDER-NAME     TO PV-PROVIDER-NAME (PV-IDX).
017400     MOVE WS-NEXT-PROVIDER-ID  TO RO-PROVIDER-ID.
017500     MOVE "Y" TO RO-PROVIDER-NEW-SW.
017600 200-EXIT.
017700     EXIT.
017800
017900******************************************************************
018000*    225-UPSERT-HOTEL - SAME FIND-OR-ADD PATTERN AS PROVIDER,    *
018100*    BUT MATCHED ON EXTERNAL-ID PLUS PROVIDER-ID TOGETHER, NOT   *
018200*    EXTERNAL-ID ALONE - TWO PROVIDERS CAN REUSE THE SAME HOTEL  *
018300*    EXTERNAL ID - SEE WO-1255/WO-1867.  THE ROW ALSO CARRIES    *
018350*    ITS OWNER PROVIDER-ID SO RVWGRAD CAN SEARCH PH-SUMMARY/     *
018360*    PH-GRADE WITHOUT RE-WALKING THE PROVIDER TABLE.             *
018400******************************************************************
018500 225-UPSERT-HOTEL.
018600     MOVE "225-UPSERT-HOTEL" TO PARA-NAME.
018700     MOVE "N" TO WS-ROW-FOUND-SW.
018800     IF WS-HOTEL-COUNT = ZERO
018900         GO TO 225-INSERT-HOTEL.
019000
019100     SEARCH WS-HOTEL-ENTRY VARYING HT-IDX
019200         AT END
019300             MOVE "N" TO WS-ROW-FOUND-SW
019400         WHEN HT-EXTERNAL-ID (HT-IDX) = PC-HOTEL-EXTERNAL-ID
019410             AND HT-PROVIDER-ID (HT-IDX) = RO-PROVIDER-ID
019500             MOVE "Y" TO WS-ROW-FOUND-SW
019600     END-SEARCH.
019700
019800     IF WS-ROW-WAS-FOUND
019900         MOVE HT-HOTEL-ID (HT-IDX) TO RO-HOTEL-ID
020000         MOVE "N" TO RO-HOTEL-NEW-SW
020100         GO TO 225-EXIT.
020200
020300 225-INSERT-HOTEL.
020400     IF WS-HOTEL-COUNT NOT < 2000
020500         MOVE "** HOTEL TABLE FULL" TO ABEND-REASON
020600         MOVE 2000 TO EXPECTED-VAL
020700         MOVE WS-HOTEL-COUNT TO ACTUAL-VAL
020800         GO TO 1000-ABEND-RTN.
020900
021000     ADD 1 TO WS-NEXT-HOTEL-ID.
021100     ADD 1 TO WS-HOTEL-COUNT.
021200     MOVE WS-HOTEL-COUNT TO HT-IDX.
021300     MOVE WS-NEXT-HOTEL-ID     TO HT-HOTEL-ID (HT-IDX).
021400     MOVE PC-HOTEL-EXTERNAL-ID TO HT-EXTERNAL-ID (HT-IDX).
021500     MOVE RO-PROVIDER-ID       TO HT-PROVIDER-ID (HT-IDX).
021600     MOVE PC-HOTEL-NAME        TO HT-HOTEL-NAME (HT-IDX).
021700     MOVE WS-NEXT-HOTEL-ID     TO RO-HOTEL-ID.
021800     MOVE "Y" TO RO-HOTEL-NEW-SW.
021900 225-EXIT.
022000     EXIT.
022100
022200******************************************************************
022300*    250-UPSERT-REVIEWER - FIND-OR-ADD ON DISPLAY NAME + COUNTRY *
022310*    NAME + PROVIDER-ID TOGETHER - THE SAME DISPLAY NAME CAN     *
022320*    BELONG TO A DIFFERENT GUEST ON A DIFFERENT PROVIDER OR OUT  *
022330*    OF A DIFFERENT COUNTRY - SEE WO-1867.                        *
022400*    04/02/01-DRO WALKS THE COMPACT NAME-ONLY REDEFINE FIRST -   *
022500*    SEE WO-1710 - THEN RE-FETCHES THE FULL ROW BY THE SAME IDX. *
022600******************************************************************
022700 250-UPSERT-REVIEWER.
022800     MOVE "250-UPSERT-REVIEWER" TO PARA-NAME.
022900     MOVE "N" TO WS-ROW-FOUND-SW.
023000     IF WS-REVIEWER-COUNT = ZERO
023100         GO TO 250-INSERT-REVIEWER.
023200
023300     SEARCH WS-REVIEWER-NAME-ENTRY VARYING RN-IDX
023400         AT END
023500             MOVE "N" TO WS-ROW-FOUND-SW
023600         WHEN RN-DISPLAY-NAME (RN-IDX) =
023700                 PC-REVIEWER-DISPLAY-NAME
023610             AND RN-COUNTRY-NAME (RN-IDX) =
023620                 PC-REVIEWER-COUNTRY-NAME
023630             AND RN-PROVIDER-ID (RN-IDX) = RO-PROVIDER-ID
023800             MOVE "Y" TO WS-ROW-FOUND-SW
023900     END-SEARCH.
024000
024100     IF WS-ROW-WAS-FOUND
024200         MOVE RN-IDX TO RV-IDX
024300         MOVE RV-REVIEWER-ID (RV-IDX) TO RO-REVIEWER-ID
024400         MOVE "N" TO RO-REVIEWER-NEW-SW
024500         GO TO 250-EXIT.
024600
024700 250-INSERT-REVIEWER.
024800     IF WS-REVIEWER-COUNT NOT < 5000
024900         MOVE "** REVIEWER TABLE FULL" TO ABEND-REASON
025000         MOVE 5000 TO EXPECTED-VAL
025100         MOVE WS-REVIEWER-COUNT TO ACTUAL-VAL
025200         GO TO 1000-ABEND-RTN.
025300
025400     ADD 1 TO WS-NEXT-REVIEWER-ID.
025500     ADD 1 TO WS-REVIEWER-COUNT.
025600     MOVE WS-REVIEWER-COUNT TO RV-IDX.
025700     MOVE WS-NEXT-REVIEWER-ID     TO RV-REVIEWER-ID (RV-IDX).
025800     MOVE PC-REVIEWER-DISPLAY-NAME TO RV-DISPLAY-NAME (RV-IDX).
025900     MOVE PC-REVIEWER-COUNTRY-ID  TO RV-COUNTRY-ID (RV-IDX).
026000     MOVE PC-REVIEWER-COUNTRY-NAME TO RV-COUNTRY-NAME (RV-IDX).
026100     MOVE PC-REVIEWER-FLAG-CODE   TO RV-FLAG-CODE (RV-IDX).
026200     MOVE PC-REVIEWER-IS-EXPERT   TO RV-EXPERT-SW (RV-IDX).
026300     MOVE PC-REVIEWER-REVIEWS-WRTN TO RV-REVIEWS-WRITTEN (RV-IDX).
026310     MOVE RO-PROVIDER-ID          TO RV-PROVIDER-ID (RV-IDX).
026400     MOVE WS-NEXT-REVIEWER-ID     TO RO-REVIEWER-ID.
026500     MOVE "Y" TO RO-REVIEWER-NEW-SW.
026600 250-EXIT.
026700     EXIT.
026800
026900******************************************************************
027000*    300-UPSERT-REVIEW - A REVIEW EXTERNAL ID SEEN TWICE IN THE  *
027100*    SAME RUN IS SKIPPED, NOT ABENDED - SEE WO-1225.  THE FULL   *
027200*    RESOLVED ROW IS NOT KEPT IN TABLE FORM, ONLY THE KEY.       *
027300******************************************************************
027400 300-UPSERT-REVIEW.
027500     MOVE "300-UPSERT-REVIEW" TO PARA-NAME.
027600     MOVE "N" TO WS-ROW-FOUND-SW.
027700     IF WS-REVIEW-COUNT = ZERO
027800         GO TO 300-INSERT-REVIEW.
027900
028000     SEARCH WS-REVIEW-ENTRY VARYING WV-IDX
028100         AT END
028200             MOVE "N" TO WS-ROW-FOUND-SW
028300         WHEN WV-REVIEW-EXTERNAL-ID (WV-IDX) =
028400                 PC-REVIEW-EXTERNAL-ID
028500             MOVE "Y" TO WS-ROW-FOUND-SW
028600     END-SEARCH.
028700
028800     IF WS-ROW-WAS-FOUND
028900         MOVE WV-REVIEW-ID (WV-IDX) TO RO-REVIEW-ID
029000         MOVE "Y" TO RO-REVIEW-SKIPPED-SW
029100         GO TO 300-EXIT.
029200
029300 300-INSERT-REVIEW.
029400     IF WS-REVIEW-COUNT NOT < 9000
029500         MOVE "** REVIEW TABLE FULL" TO ABEND-REASON
029600         MOVE 9000 TO EXPECTED-VAL
029700         MOVE WS-REVIEW-COUNT TO ACTUAL-VAL
029800         GO TO 1000-ABEND-RTN.
029900
030000     ADD 1 TO WS-NEXT-REVIEW-ID.
030100     ADD 1 TO WS-REVIEW-COUNT.
030200     MOVE WS-REVIEW-COUNT TO WV-IDX.
030300     MOVE WS-NEXT-REVIEW-ID    TO WV-REVIEW-ID (WV-IDX).
030400     MOVE PC-REVIEW-EXTERNAL-ID TO WV-REVIEW-EXTERNAL-ID (WV-IDX).
030500     MOVE RO-HOTEL-ID          TO WV-HOTEL-ID (WV-IDX).
030600     MOVE RO-PROVIDER-ID       TO WV-PROVIDER-ID (WV-IDX).
030700     MOVE RO-REVIEWER-ID       TO WV-REVIEWER-ID (WV-IDX).
030800
030900     MOVE WS-NEXT-REVIEW-ID    TO WR-REVIEW-ID.
031000     MOVE PC-REVIEW-EXTERNAL-ID TO WR-REVIEW-EXTERNAL-ID.
031100     MOVE RO-HOTEL-ID          TO WR-HOTEL-ID.
031200     MOVE RO-PROVIDER-ID       TO WR-PROVIDER-ID.
031300     MOVE RO-REVIEWER-ID       TO WR-REVIEWER-ID.
031400     MOVE PC-RATING-RAW        TO WR-RATING-RAW.
031500     MOVE PC-RATING-TEXT       TO WR-RATING-TEXT.
031600     MOVE PC-RATING-FORMATTED  TO WR-RATING-FORMATTED.
031700     MOVE PC-REVIEW-TITLE      TO WR-REVIEW-TITLE.
031800     MOVE PC-REVIEW-COMMENT    TO WR-REVIEW-COMMENT.
031900     MOVE ZERO                 TO WR-REVIEW-VOTE-POS.
032000     MOVE ZERO                 TO WR-REVIEW-VOTE-NEG.
032100     MOVE PC-REVIEW-DATE       TO WR-REVIEW-DATE.
032200     MOVE PC-TRANSLATE-SOURCE  TO WR-TRANSLATE-SOURCE.
032300     MOVE PC-TRANSLATE-TARGET  TO WR-TRANSLATE-TARGET.
032400     MOVE PC-IS-RESPONSE-SHOWN TO WR-IS-RESPONSE-SHOWN.
032500     MOVE PC-RESPONDER-NAME    TO WR-RESPONDER-NAME.
032600     MOVE PC-RESPONSE-TEXT     TO WR-RESPONSE-TEXT.
032700     MOVE PC-RESPONSE-DATE-TEXT TO WR-RESPONSE-DATE-TEXT.
032800     MOVE PC-RESPONSE-DATE-FMT TO WR-RESPONSE-DATE-FMT.
032900     MOVE PC-CHECK-IN-MONTH-YR TO WR-CHECK-IN-MONTH-YR.
033000
033100     MOVE WS-NEXT-REVIEW-ID    TO RO-REVIEW-ID.
033200     MOVE PC-REVIEW-EXTERNAL-ID TO RO-REVIEW-EXTERNAL-ID.
033300     MOVE "N" TO RO-REVIEW-SKIPPED-SW.
033400 300-EXIT.
033500     EXIT.
033600
033700******************************************************************
033800*    400-UPSERT-STAYINFO - ONE ROW PER REVIEW, KEYED ON THE      *
033900*    REVIEW-ID JUST RESOLVED ABOVE.  A REVIEW WITH NO STAY-INFO  *
034000*    BLOCK IN THE FEED IS NOT AN ERROR - SEE WO-1795.  A REVIEW  *
034010*    ID ALREADY CARRYING A STAY-INFO ROW IS LEFT ALONE, NOT      *
034020*    GIVEN A SECOND ROW - SEE WO-1868.  01/22/09-KMR THE         *
034030*    PRESENCE TEST NOW ALSO CHECKS PC-ROOM-TYPE-NAME AND         *
034040*    PC-REVIEW-GROUP-NAME, NOT JUST THE THREE NUMERIC FIELDS -   *
034050*    A RECORD CARRYING ONLY ONE OF THE TWO NAME FIELDS WAS       *
034060*    WRONGLY COMING THROUGH AS "NO STAY INFO" - SEE WO-1911.     *
034100******************************************************************
034200 400-UPSERT-STAYINFO.
034300     MOVE "400-UPSERT-STAYINFO" TO PARA-NAME.
034400     MOVE "N" TO WS-STAYINFO-PRESENT-SW.
034500     IF PC-ROOM-TYPE-ID NOT = ZERO OR PC-REVIEW-GROUP-ID NOT =
034600             ZERO OR PC-LENGTH-OF-STAY NOT = ZERO OR
034610             PC-ROOM-TYPE-NAME NOT = SPACES OR
034620             PC-REVIEW-GROUP-NAME NOT = SPACES
034700         MOVE "Y" TO WS-STAYINFO-PRESENT-SW.
034800
034900     IF NOT WS-STAYINFO-IS-PRESENT
035000         MOVE "N" TO RO-STAYINFO-SW
035100         GO TO 400-EXIT.
035110
035120     MOVE "N" TO WS-ROW-FOUND-SW.
035130     IF WS-STAYINFO-COUNT = ZERO
035140         GO TO 400-INSERT-STAYINFO.
035150
035160     SEARCH WS-STAYINFO-ENTRY VARYING SI-IDX
035170         AT END
035180             MOVE "N" TO WS-ROW-FOUND-SW
035190         WHEN SI-REVIEW-ID (SI-IDX) = RO-REVIEW-ID
035195             MOVE "Y" TO WS-ROW-FOUND-SW
035196     END-SEARCH.
035197
035198     IF WS-ROW-WAS-FOUND
035199         MOVE "N" TO RO-STAYINFO-SW
035200         GO TO 400-EXIT.
035210
035220 400-INSERT-STAYINFO.
035300     IF WS-STAYINFO-COUNT NOT < 9000
035400         MOVE "** STAY-INFO TABLE FULL" TO ABEND-REASON
035500         MOVE 9000 TO EXPECTED-VAL
035600         MOVE WS-STAYINFO-COUNT TO ACTUAL-VAL
035700         GO TO 1000-ABEND-RTN.
035800
035900     ADD 1 TO WS-STAYINFO-COUNT.
036000     MOVE WS-STAYINFO-COUNT TO SI-IDX.
036100     MOVE RO-REVIEW-ID TO SI-REVIEW-ID (SI-IDX).
036200
036300     MOVE RO-REVIEW-ID         TO SR-REVIEW-ID.
036400     MOVE PC-ROOM-TYPE-ID      TO SR-ROOM-TYPE-ID.
036500     MOVE PC-ROOM-TYPE-NAME    TO SR-ROOM-TYPE-NAME.
036600     MOVE PC-REVIEW-GROUP-ID   TO SR-REVIEW-GROUP-ID.
036700     MOVE PC-REVIEW-GROUP-NAME TO SR-REVIEW-GROUP-NAME.
036800     MOVE PC-LENGTH-OF-STAY    TO SR-LENGTH-OF-STAY.
036900     MOVE "Y" TO RO-STAYINFO-SW.
037000 400-EXIT.
037100     EXIT.
037200
037300 1000-ABEND-RTN.
037400     DISPLAY "*** ABNORMAL END OF JOB-RVWUPST ***" UPON CONSOLE.
037500     DISPLAY ABEND-REASON.
037600     MOVE -1 TO LK-RETURN-CD.
037700     GOBACK.
