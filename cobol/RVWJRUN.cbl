000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RVWJRUN.
000300 AUTHOR. D. OKAFOR.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/10/94.
000600 DATE-COMPILED. 03/10/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          ALTERNATE BATCH ENTRY POINT FOR THE MANUAL RELOAD
001300*          RUNBOOK - INGESTS STAGED JSONL FILES DIRECTLY RATHER
001400*          THAN DRAINING THE RECORD-QUEUE.  READS FILE-MANIFEST
001500*          (ONE ROW PER STAGED FILE, STANDING IN FOR A BUCKET
001600*          LISTING - THE FULL FILE TEXT IS CARRIED INLINE ON THE
001700*          MANIFEST ROW SINCE THIS SHOP HAS NO S3 CLIENT), PAGES
001800*          EACH FILE'S LINES THROUGH RVWPAGE, AND RUNS EACH LINE
001900*          THROUGH THE SAME RVWPARS/RVWUPST/RVWGRAD CHAIN
002000*          RVWPROC USES.  SEE WO-1296.
002100*
002200******************************************************************
002300* CHANGE-LOG
002400* DATE      INIT  WORKORDER  DESCRIPTION
002500* 03/10/94  DRO   WO-1190    ORIGINAL FILE-MANIFEST DRIVER
002600* 05/19/94  DRO   WO-1206    PAGE-SIZE DEFAULT-TO-10 RULE ADDED
002700*                            TO MATCH RVWPAGE'S OWN DEFAULT
002800* 06/14/95  TAG   WO-1296    BUCKET/PREFIX SPLIT PARAGRAPH ADDED
002900*                            FOR THE MANUAL RELOAD RUNBOOK - OPS
003000*                            WANTED THE BUCKET NAME ON THE
003100*                            CONSOLE LOG, NOT JUST THE FULL KEY
003200* 03/08/96  SMK   WO-1402    LINE-LEVEL FAILURE NO LONGER STOPS
003300*                            THE REST OF THE FILE FROM READING
003400* 09/30/98  TAG   WO-1618    Y2K - SCHEDULED-AT/STARTED-AT/
003500*                            FINISHED-AT CONFIRMED TEXT-ONLY, NO
003600*                            CENTURY MATH IN THIS PROGRAM
003700* 05/30/06  TAG   WO-1866    MINOR - COMMENT CLEANUP, NO LOGIC
003800*                            CHANGE
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT RVWSEED-FILE
005500     ASSIGN TO UT-S-RVWSEED
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS SDCODE.
005800
005900     SELECT MANIFEST-FILE
006000     ASSIGN TO UT-S-RVWMANF
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS MFCODE.
006300
006400     SELECT REVIEW-OUT-FILE
006500     ASSIGN TO UT-S-RVWOUT
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900     SELECT ERROR-OUT-FILE
007000     ASSIGN TO UT-S-RVWERR
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS EFCODE.
007300
007400     SELECT JOBRUN-OUT-FILE
007500     ASSIGN TO UT-S-RVWJOB
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS JFCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800
008900 FD  RVWSEED-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 120 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS FD-SEED-REC.
009500 01  FD-SEED-REC                 PIC X(120).
009600
009700****** ONE ROW PER STAGED FILE - THE FULL JSONL TEXT RIDES ALONG
009800****** ON THE SAME ROW SINCE THIS SHOP HAS NO S3 CLIENT TO REACH
009900****** BACK OUT AND RE-READ THE OBJECT A SECOND TIME
010000 FD  MANIFEST-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 32256 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS FD-MANIFEST-REC.
010600 01  FD-MANIFEST-REC.
010700     05  MF-S3-KEY               PIC X(250).
010800     05  MF-FILE-TEXT-LENGTH     PIC 9(7) COMP.
010900     05  MF-FILE-TEXT            PIC X(32000).
011000     05  FILLER                  PIC X(02).
011100
011200 FD  REVIEW-OUT-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 157 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS FD-REVIEW-OUT-REC.
011800 01  FD-REVIEW-OUT-REC           PIC X(157).
011900
012000 FD  ERROR-OUT-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 2250 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS FD-ERROR-OUT-REC.
012600 01  FD-ERROR-OUT-REC            PIC X(2250).
012700
012800 FD  JOBRUN-OUT-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 294 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS FD-JOBRUN-OUT-REC.
013400 01  FD-JOBRUN-OUT-REC           PIC X(294).
013500
013600 WORKING-STORAGE SECTION.
013700 01  FILE-STATUS-CODES.
013800     05  SDCODE                  PIC X(2).
013900         88  SEED-READ-OK            VALUE SPACES.
014000         88  NO-MORE-SEED-RECS       VALUE "10".
014100     05  MFCODE                  PIC X(2).
014200         88  MANIFEST-READ-OK        VALUE SPACES.
014300         88  NO-MORE-MANIFEST-RECS   VALUE "10".
014400     05  OFCODE                  PIC X(2).
014500         88  REVIEW-OUT-OK           VALUE SPACES.
014600     05  EFCODE                  PIC X(2).
014700         88  ERROR-OUT-OK            VALUE SPACES.
014800     05  JFCODE                  PIC X(2).
014900         88  JOBRUN-OUT-OK           VALUE SPACES.
015000     05  FILLER                  PIC X(02).
015100
015200** QSAM FILE
015300 COPY RVWMSTR.
015400 COPY RVWDATA.
015500 COPY JOBCTL.
015600 COPY RVWSEED.
015700 COPY RVWCAND.
015800 COPY ABENDREC.
015900
016000 01  WS-DATE                     PIC 9(6).
016100 01  WS-NEXT-FILE-ID             PIC 9(9) COMP.
016200
016300 01  WS-PAGE-CALC-REC.
016400     05  WP-FILE-TEXT            PIC X(32000).
016500     05  WP-FILE-TEXT-LENGTH     PIC 9(7) COMP.
016600     05  WP-PAGE-SIZE            PIC 9(4) COMP.
016700     05  WP-PAGE-NUMBER          PIC 9(4) COMP.
016800     05  WP-PAGE-START-LINE      PIC 9(7) COMP.
016900     05  WP-PAGE-END-LINE        PIC 9(7) COMP.
017000     05  WP-PAGE-START-POS       PIC 9(7) COMP.
017100     05  WP-PAGE-END-POS         PIC 9(7) COMP.
017200     05  WP-MORE-PAGES-SW        PIC X(1).
017300         88  WP-MORE-PAGES          VALUE "Y".
017400
017500 01  WS-PAGE-RET-CODE            PIC 9(4) COMP.
017600
017700 01  WS-LINE-SCAN-WORK.
017800     05  WS-LINE-SCAN-POS        PIC 9(7) COMP.
017900     05  WS-LINE-LEN             PIC 9(4) COMP.
018000     05  WS-ONE-CHAR2            PIC X(1).
018100     05  WS-ONE-LINE-TEXT        PIC X(4000).
018200     05  FILLER                  PIC X(06).
018300
018400******************************************************************
018500*    WS-BUCKET-SPLIT-WORK - SEE 075-SPLIT-BUCKET-URI.  "S3://"   *
018600*    IS STRIPPED AND THE REMAINDER SPLIT ON ITS FIRST "/" INTO A *
018700*    BUCKET NAME AND A PREFIX - AN ABSENT PREFIX MEANS "ALL      *
018800*    FILES IN THE BUCKET", PER WO-1296.                          *
018900******************************************************************
019000 01  WS-BUCKET-SPLIT-WORK.
019100     05  WS-BUCKET-NAME          PIC X(100).
019200     05  WS-PREFIX-NAME          PIC X(150).
019300     05  WS-SLASH-POS            PIC 9(3) COMP.
019400     05  WS-BUCKET-LEN           PIC 9(3) COMP.
019500     05  WS-PREFIX-LEN           PIC 9(3) COMP.
019600     05  FILLER                  PIC X(05).
019700
019800 01  WS-FILE-HAD-ERROR-SW        PIC X(1).
019900     88  FILE-HAD-ERROR             VALUE "Y".
020000
020100 01  WS-LINE-ERROR-SW            PIC X(1).
020200     88  LINE-HAD-ERROR              VALUE "Y".
020300
020400 01  WS-CALL-RET-CODES.
020500     05  WS-PARSE-RET-CODE       PIC S9(4) COMP.
020600     05  WS-UPST-RET-CODE        PIC S9(4) COMP.
020700     05  WS-GRAD-RET-CODE        PIC S9(4) COMP.
020800     05  FILLER                  PIC X(02).
020900
021000 01  COUNTERS-AND-ACCUMULATORS.
021100     05  TOTAL-FILES-PROCESSED   PIC S9(9) COMP.
021200     05  TOTAL-RECORDS-PROCESSED PIC S9(9) COMP.
021300     05  TOTAL-RECORDS-SUCCESS   PIC S9(9) COMP.
021400     05  TOTAL-RECORDS-FAILED    PIC S9(9) COMP.
021500     05  FILLER                  PIC X(04).
021600
021700 PROCEDURE DIVISION.
021800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021900     PERFORM 050-LOAD-SEED-TABLE THRU 050-EXIT
022000         UNTIL NO-MORE-SEED-RECS.
022100     PERFORM 100-MAINLINE THRU 100-EXIT
022200         UNTIL NO-MORE-MANIFEST-RECS.
022300     PERFORM 900-CLEANUP THRU 900-EXIT.
022400     MOVE ZERO TO RETURN-CODE.
022500     GOBACK.
022600
022700 000-HOUSEKEEPING.
022800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022900     DISPLAY "******** BEGIN JOB RVWJRUN ********".
023000     ACCEPT WS-DATE FROM DATE.
023100
023200     OPEN INPUT RVWSEED-FILE, MANIFEST-FILE.
023300     OPEN OUTPUT REVIEW-OUT-FILE, ERROR-OUT-FILE,
023400                 JOBRUN-OUT-FILE, SYSOUT.
023500
023600     INITIALIZE COUNTERS-AND-ACCUMULATORS,
023700                WS-PROVIDER-TABLE, WS-HOTEL-TABLE,
023800                WS-REVIEWER-TABLE, WS-CATEGORY-TABLE,
023900                WS-REVIEW-TABLE, WS-STAYINFO-TABLE,
024000                WS-PH-SUMMARY-TABLE, WS-PH-GRADE-TABLE.
024100     MOVE ZERO TO WS-NEXT-FILE-ID.
024200
024300     READ RVWSEED-FILE INTO WS-SEED-REC
024400         AT END
024500         GO TO 000-EXIT
024600     END-READ.
024700
024800     MOVE 1 TO JR-JOB-RUN-ID.
024900     MOVE WS-DATE TO JR-SCHEDULED-AT.
025000     MOVE SPACES TO JR-FINISHED-AT.
025100     MOVE "running" TO JR-STATUS.
025200     MOVE "Processing S3 files" TO JR-NOTES.
025300     MOVE ZERO TO JR-TOTAL-PROCESSED, JR-TOTAL-SUCCESS,
025400                  JR-TOTAL-FAILED.
025500
025600     READ MANIFEST-FILE
025700         AT END
025800         GO TO 000-EXIT
025900     END-READ.
026000 000-EXIT.
026100     EXIT.
026200
026300 050-LOAD-SEED-TABLE.
026400     MOVE "050-LOAD-SEED-TABLE" TO PARA-NAME.
026500
026600     EVALUATE TRUE
026700         WHEN SEED-IS-PROVIDER
026800             ADD 1 TO WS-PROVIDER-COUNT
026900             SET PV-IDX TO WS-PROVIDER-COUNT
027000             MOVE SEED-KEY-1 TO PV-PROVIDER-ID (PV-IDX)
027100             MOVE SEED-KEY-2 TO PV-EXTERNAL-ID (PV-IDX)
027200             MOVE SEED-NAME-TEXT TO PV-PROVIDER-NAME (PV-IDX)
027300         WHEN SEED-IS-HOTEL
027400             ADD 1 TO WS-HOTEL-COUNT
027500             SET HT-IDX TO WS-HOTEL-COUNT
027600             MOVE SEED-KEY-1 TO HT-HOTEL-ID (HT-IDX)
027700             MOVE SEED-KEY-2 TO HT-EXTERNAL-ID (HT-IDX)
027800             MOVE SEED-KEY-3 TO HT-PROVIDER-ID (HT-IDX)
027900             MOVE SEED-NAME-TEXT TO HT-HOTEL-NAME (HT-IDX)
028000         WHEN SEED-IS-REVIEWER
028100             ADD 1 TO WS-REVIEWER-COUNT
028200             SET RV-IDX TO WS-REVIEWER-COUNT
028300             MOVE SEED-KEY-1 TO RV-REVIEWER-ID (RV-IDX)
028400             MOVE SEED-NAME-TEXT TO RV-DISPLAY-NAME (RV-IDX)
028500         WHEN SEED-IS-CATEGORY
028600             ADD 1 TO WS-CATEGORY-COUNT
028700             SET CT-IDX TO WS-CATEGORY-COUNT
028800             MOVE SEED-KEY-1 TO CT-CATEGORY-ID (CT-IDX)
028900             MOVE SEED-NAME-TEXT TO CT-CATEGORY-NAME (CT-IDX)
029000         WHEN SEED-IS-REVIEW
029100             ADD 1 TO WS-REVIEW-COUNT
029200             SET WV-IDX TO WS-REVIEW-COUNT
029300             MOVE SEED-KEY-1 TO WV-REVIEW-ID (WV-IDX)
029400             MOVE SEED-KEY-2 TO WV-REVIEW-EXTERNAL-ID (WV-IDX)
029500             MOVE SEED-KEY-3 TO WV-HOTEL-ID (WV-IDX)
029600             MOVE SEED-KEY-4 TO WV-PROVIDER-ID (WV-IDX)
029700         WHEN SEED-IS-STAYINFO
029800             ADD 1 TO WS-STAYINFO-COUNT
029900             SET SI-IDX TO WS-STAYINFO-COUNT
030000             MOVE SEED-KEY-1 TO SI-REVIEW-ID (SI-IDX)
030100         WHEN SEED-IS-SUMMARY
030200             ADD 1 TO WS-PH-SUMMARY-COUNT
030300             SET PS-IDX TO WS-PH-SUMMARY-COUNT
030400             MOVE SEED-KEY-1 TO PS-HOTEL-ID (PS-IDX)
030500             MOVE SEED-KEY-2 TO PS-PROVIDER-ID (PS-IDX)
030600         WHEN SEED-IS-GRADE
030700             ADD 1 TO WS-PH-GRADE-COUNT
030800             SET PG-IDX TO WS-PH-GRADE-COUNT
030900             MOVE SEED-KEY-1 TO PG-HOTEL-ID (PG-IDX)
031000             MOVE SEED-KEY-2 TO PG-PROVIDER-ID (PG-IDX)
031100             MOVE SEED-KEY-3 TO PG-CATEGORY-ID (PG-IDX)
031200     END-EVALUATE.
031300
031400     READ RVWSEED-FILE INTO WS-SEED-REC
031500         AT END
031600         GO TO 050-EXIT
031700     END-READ.
031800 050-EXIT.
031900     EXIT.
032000
032100******************************************************************
032200*    100-MAINLINE - ONE ITERATION PER MANIFEST ROW (ONE STAGED   *
032300*    FILE), PAGING THROUGH THAT FILE'S LINES VIA RVWPAGE RATHER  *
032400*    THAN READING THE WHOLE THING INTO MEMORY AT ONCE.           *
032500******************************************************************
032600 100-MAINLINE.
032700     MOVE "100-MAINLINE" TO PARA-NAME.
032800     PERFORM 150-PROCESS-ONE-FILE THRU 150-EXIT.
032900
033000     READ MANIFEST-FILE
033100         AT END
033200         MOVE "10" TO MFCODE
033300         GO TO 100-EXIT
033400     END-READ.
033500 100-EXIT.
033600     EXIT.
033700
033800 150-PROCESS-ONE-FILE.
033900     MOVE "150-PROCESS-ONE-FILE" TO PARA-NAME.
034000     MOVE "N" TO WS-FILE-HAD-ERROR-SW.
034100     ADD 1 TO WS-NEXT-FILE-ID.
034200     MOVE WS-NEXT-FILE-ID TO SF-FILE-ID.
034300     MOVE 1 TO SF-JOB-RUN-ID.
034400     MOVE MF-S3-KEY TO SF-S3-KEY.
034500     MOVE WS-DATE TO SF-STARTED-AT.
034600     MOVE "processing" TO SF-STATUS.
034700     MOVE ZERO TO SF-RECORD-COUNT.
034800
034900     PERFORM 075-SPLIT-BUCKET-URI THRU 075-EXIT.
035000     DISPLAY "** NOW PROCESSING BUCKET " WS-BUCKET-NAME
035100         " PREFIX " WS-PREFIX-NAME.
035200
035300     MOVE 1 TO WP-PAGE-NUMBER.
035400     MOVE MF-FILE-TEXT TO WP-FILE-TEXT.
035500     MOVE MF-FILE-TEXT-LENGTH TO WP-FILE-TEXT-LENGTH.
035600**  05/19/94-DRO  PAGE-SIZE LEFT AT ZERO SO RVWPAGE APPLIES ITS
035700**  OWN DEFAULT-TO-10 RULE - SEE WO-1206
035800     MOVE ZERO TO WP-PAGE-SIZE.
035900     MOVE "Y" TO WP-MORE-PAGES-SW.
036000
036100     PERFORM 200-PAGE-RTN THRU 200-EXIT
036200         UNTIL NOT WP-MORE-PAGES.
036300
036400     MOVE WS-DATE TO SF-FINISHED-AT.
036500     IF FILE-HAD-ERROR
036600         MOVE "failed" TO SF-STATUS
036700     ELSE
036800         MOVE "success" TO SF-STATUS.
036900     ADD 1 TO TOTAL-FILES-PROCESSED.
037000
037100     DISPLAY "** FILE " SF-S3-KEY " STATUS " SF-STATUS
037200         " RECORD-COUNT " SF-RECORD-COUNT.
037300 150-EXIT.
037400     EXIT.
037500
037600******************************************************************
037700*    075-SPLIT-BUCKET-URI - STRIPS THE S3:// SCHEME AND SPLITS   *
037800*    WHAT REMAINS ON ITS FIRST "/" - SEE WO-1296.                *
037900******************************************************************
038000 075-SPLIT-BUCKET-URI.
038100     MOVE "075-SPLIT-BUCKET-URI" TO PARA-NAME.
038200     MOVE SPACES TO WS-BUCKET-NAME, WS-PREFIX-NAME.
038300     MOVE ZERO TO WS-BUCKET-LEN, WS-PREFIX-LEN.
038400
038500     IF SF-S3-KEY (1:5) = "s3://"
038600         MOVE 6 TO WS-SLASH-POS
038700         PERFORM 080-FIND-PREFIX-SLASH THRU 080-EXIT
038800             VARYING WS-SLASH-POS FROM 6 BY 1
038900             UNTIL WS-SLASH-POS > 250
039000                OR SF-S3-KEY (WS-SLASH-POS:1) = "/"
039100
039200         IF WS-SLASH-POS > 250
039300             MOVE SF-S3-KEY (6:245) TO WS-BUCKET-NAME
039400         ELSE
039500             COMPUTE WS-BUCKET-LEN = WS-SLASH-POS - 6
039600             IF WS-BUCKET-LEN > ZERO
039700                 MOVE SF-S3-KEY (6:WS-BUCKET-LEN) TO
039800                     WS-BUCKET-NAME
039900             END-IF
040000             COMPUTE WS-PREFIX-LEN = 251 - (WS-SLASH-POS + 1)
040100             IF WS-PREFIX-LEN > ZERO
040200                 MOVE SF-S3-KEY (WS-SLASH-POS + 1 : WS-PREFIX-LEN)
040300                     TO WS-PREFIX-NAME
040400             END-IF
040500         END-IF
040600     END-IF.
040700 075-EXIT.
040800     EXIT.
040900
041000 080-FIND-PREFIX-SLASH.
041100     CONTINUE.
041200 080-EXIT.
041300     EXIT.
041400
041500******************************************************************
041600*    200-PAGE-RTN - CALLS RVWPAGE FOR THE CURRENT PAGE'S BYTE    *
041700*    WINDOW, THEN WALKS THAT WINDOW ONE CHARACTER AT A TIME      *
041800*    SPLITTING IT BACK INTO INDIVIDUAL LINES (RVWPAGE ITSELF     *
041900*    NEVER HANDS BACK MORE THAN A START/END POSITION).           *
042000******************************************************************
042100 200-PAGE-RTN.
042200     MOVE "200-PAGE-RTN" TO PARA-NAME.
042300     MOVE ZERO TO WS-PAGE-RET-CODE.
042400     CALL "RVWPAGE" USING WS-PAGE-CALC-REC, WS-PAGE-RET-CODE.
042500
042600     IF WS-PAGE-RET-CODE NOT EQUAL TO ZERO
042700         MOVE "** NON-ZERO RETURN-CODE FROM RVWPAGE"
042800             TO ABEND-REASON
042900         GO TO 1000-ABEND-RTN.
043000
043100     IF WP-MORE-PAGES
043200         MOVE ZERO TO WS-LINE-LEN
043300         MOVE SPACES TO WS-ONE-LINE-TEXT
043400         PERFORM 250-SCAN-PAGE-LINES THRU 250-EXIT
043500             VARYING WS-LINE-SCAN-POS FROM WP-PAGE-START-POS
043600                 BY 1
043700             UNTIL WS-LINE-SCAN-POS > WP-PAGE-END-POS
043800         IF WS-LINE-LEN > ZERO
043900             PERFORM 220-PROCESS-ONE-LINE THRU 220-EXIT
044000         END-IF
044100         ADD 1 TO WP-PAGE-NUMBER
044200     END-IF.
044300 200-EXIT.
044400     EXIT.
044500
044600 250-SCAN-PAGE-LINES.
044700     MOVE WP-FILE-TEXT (WS-LINE-SCAN-POS : 1) TO WS-ONE-CHAR2.
044800     IF WS-ONE-CHAR2 = X"0A"
044900         PERFORM 220-PROCESS-ONE-LINE THRU 220-EXIT
045000         MOVE ZERO TO WS-LINE-LEN
045100         MOVE SPACES TO WS-ONE-LINE-TEXT
045200     ELSE
045300         ADD 1 TO WS-LINE-LEN
045400         MOVE WS-ONE-CHAR2 TO WS-ONE-LINE-TEXT (WS-LINE-LEN:1)
045500     END-IF.
045600 250-EXIT.
045700     EXIT.
045800
045900******************************************************************
046000*    220-PROCESS-ONE-LINE - RUNS ONE JSONL LINE THROUGH THE      *
046100*    PARSE/UPSERT CHAIN AND ROUTES THE OUTCOME TO REVIEW-OUT OR  *
046200*    ERROR-OUT, THE SAME WAY RVWPROC'S 200-PROCESS-ONE-RECORD    *
046300*    ROUTES A QUEUE ROW.  A LINE-LEVEL FAILURE MARKS THE WHOLE   *
046400*    FILE UNSUCCESSFUL BUT NEVER STOPS THE REST OF THE FILE FROM *
046500*    BEING READ - SEE WO-1402.                                  *
046600******************************************************************
046700 220-PROCESS-ONE-LINE.
046800     MOVE "220-PROCESS-ONE-LINE" TO PARA-NAME.
046900     PERFORM 300-PARSE-AND-UPSERT-LINE THRU 300-EXIT.
047000
047100     ADD 1 TO TOTAL-RECORDS-PROCESSED.
047200     IF LINE-HAD-ERROR
047300         MOVE "Y" TO WS-FILE-HAD-ERROR-SW
047400         ADD 1 TO TOTAL-RECORDS-FAILED
047500         PERFORM 310-WRITE-LINE-ERROR THRU 310-EXIT
047600     ELSE
047700         ADD 1 TO SF-RECORD-COUNT
047800         ADD 1 TO TOTAL-RECORDS-SUCCESS
047900         MOVE ZERO TO RO-RECORD-ID
048000         MOVE SF-FILE-ID TO RO-S3-FILE-ID
048100         MOVE 1 TO RO-JOB-RUN-ID
048200         MOVE "success" TO RO-STATUS
048300         MOVE WS-DATE TO RO-STARTED-AT, RO-FINISHED-AT
048400         WRITE FD-REVIEW-OUT-REC FROM WS-REVIEW-OUT-REC
048500     END-IF.
048600 220-EXIT.
048700     EXIT.
048800
048900******************************************************************
049000*    300-PARSE-AND-UPSERT-LINE - SAME RVWPARS/RVWUPST/RVWGRAD    *
049100*    CHAIN RVWPROC RUNS PER QUEUE ROW, RUN HERE PER JSONL LINE.  *
049200******************************************************************
049300 300-PARSE-AND-UPSERT-LINE.
049400     MOVE "300-PARSE-AND-UPSERT-LINE" TO PARA-NAME.
049500     MOVE "N" TO WS-LINE-ERROR-SW.
049600     INITIALIZE WS-PARSE-CANDIDATES, WS-REVIEW-OUT-REC.
049700     MOVE ZERO TO WS-PARSE-RET-CODE, WS-UPST-RET-CODE,
049800                  WS-GRAD-RET-CODE.
049900
050000     CALL "RVWPARS" USING WS-ONE-LINE-TEXT, WS-PARSE-CANDIDATES,
050100             WS-PARSE-RET-CODE.
050200
050300     IF PC-PARSE-FAILED
050400         MOVE "Y" TO WS-LINE-ERROR-SW
050500         MOVE PC-PARSE-ERROR-TYPE TO RE-ERROR-TYPE
050600         MOVE PC-PARSE-ERROR-MESSAGE TO RE-ERROR-MESSAGE
050700         GO TO 300-EXIT.
050800
050900     CALL "RVWUPST" USING WS-PARSE-CANDIDATES,
051000             WS-PROVIDER-TABLE, WS-HOTEL-TABLE,
051100             WS-REVIEWER-TABLE, WS-REVIEW-TABLE,
051200             WS-REVIEW-RESOLVED, WS-STAYINFO-TABLE,
051300             WS-STAYINFO-RESOLVED, WS-REVIEW-OUT-REC,
051400             WS-UPST-RET-CODE.
051500
051600     IF WS-UPST-RET-CODE NOT EQUAL TO ZERO
051700         MOVE "Y" TO WS-LINE-ERROR-SW
051800         MOVE "UpsertException" TO RE-ERROR-TYPE
051900         MOVE "NON-ZERO RETURN-CODE FROM RVWUPST"
052000             TO RE-ERROR-MESSAGE
052100         GO TO 300-EXIT.
052200
052300     CALL "RVWGRAD" USING WS-PARSE-CANDIDATES,
052400             RO-HOTEL-ID, RO-PROVIDER-ID, WS-PROVIDER-TABLE,
052500             WS-CATEGORY-TABLE, WS-PH-SUMMARY-TABLE,
052600             WS-PH-SUMMARY-RESOLVED, WS-PH-GRADE-TABLE,
052700             WS-PH-GRADE-RESOLVED, WS-REVIEW-OUT-REC,
052800             WS-GRAD-RET-CODE.
052900
053000     IF WS-GRAD-RET-CODE NOT EQUAL TO ZERO
053100         MOVE "Y" TO WS-LINE-ERROR-SW
053200         MOVE "UpsertException" TO RE-ERROR-TYPE
053300         MOVE "NON-ZERO RETURN-CODE FROM RVWGRAD"
053400             TO RE-ERROR-MESSAGE.
053500 300-EXIT.
053600     EXIT.
053700
053800 310-WRITE-LINE-ERROR.
053900     MOVE "310-WRITE-LINE-ERROR" TO PARA-NAME.
054000     MOVE ZERO TO RE-RECORD-ID.
054100     MOVE SPACES TO RE-TRACEBACK.
054200     STRING "SEE ERROR-MESSAGE ABOVE FOR S3-FILE "
054400                 DELIMITED BY SIZE
054500             SF-S3-KEY DELIMITED BY SIZE
054600         INTO RE-TRACEBACK.
054700     WRITE FD-ERROR-OUT-REC FROM WS-RECORD-ERROR.
054800 310-EXIT.
054900     EXIT.
055000
055100 700-CLOSE-FILES.
055200     MOVE "700-CLOSE-FILES" TO PARA-NAME.
055300     CLOSE RVWSEED-FILE, MANIFEST-FILE, REVIEW-OUT-FILE,
055400           ERROR-OUT-FILE, JOBRUN-OUT-FILE, SYSOUT.
055500 700-EXIT.
055600     EXIT.
055700
055800 900-CLEANUP.
055900     MOVE "900-CLEANUP" TO PARA-NAME.
056000     MOVE WS-DATE TO JR-FINISHED-AT.
056100     MOVE "success" TO JR-STATUS.
056200     MOVE TOTAL-RECORDS-PROCESSED TO JR-TOTAL-PROCESSED.
056300     MOVE TOTAL-RECORDS-SUCCESS TO JR-TOTAL-SUCCESS.
056400     MOVE TOTAL-RECORDS-FAILED TO JR-TOTAL-FAILED.
056500     WRITE FD-JOBRUN-OUT-REC FROM WS-JOB-RUN.
056600
056700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
056800
056900     DISPLAY "** TOTAL FILES PROCESSED **".
057000     DISPLAY TOTAL-FILES-PROCESSED.
057100     DISPLAY "** TOTAL RECORDS PROCESSED **".
057200     DISPLAY TOTAL-RECORDS-PROCESSED.
057300     DISPLAY "** TOTAL RECORDS SUCCESS **".
057400     DISPLAY TOTAL-RECORDS-SUCCESS.
057500     DISPLAY "** TOTAL RECORDS FAILED **".
057600     DISPLAY TOTAL-RECORDS-FAILED.
057700     DISPLAY "******** NORMAL END OF JOB RVWJRUN ********".
057800 900-EXIT.
057900     EXIT.
058000
058100 1000-ABEND-RTN.
058200     WRITE SYSOUT-REC FROM ABEND-REC.
058300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
058400     DISPLAY "*** ABNORMAL END OF JOB-RVWJRUN ***" UPON CONSOLE.
058500     DIVIDE ZERO-VAL INTO ONE-VAL.
