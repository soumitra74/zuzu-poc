000100******************************************************************
000200*    RVWMSTR  -  PROVIDER / HOTEL / REVIEWER / RATING CATEGORY  *
000300*                REFERENCE TABLES                               *
000400*                                                                *
000500*    LOADED ONCE AT HOUSEKEEPING TIME FROM THE SEED EXTRACT     *
000600*    AND SEARCHED IN MEMORY FOR THE REST OF THE RUN - SAME      *
000700*    SHAPE AS THE OLD EQUIPMENT/LABTEST RATE TABLES, JUST FOUR  *
000800*    OF THEM INSTEAD OF TWO.  ROWS ARE APPENDED IN PLACE WHEN   *
000900*    A RECORD NAMES A PROVIDER/HOTEL/REVIEWER/CATEGORY NOT YET  *
001000*    SEEN THIS RUN - WE NEVER REWRITE A ROW ONCE IT IS IN THE   *
001100*    TABLE.                                                     *
001200******************************************************************
001300 01  WS-PROVIDER-TABLE.
001400     05  WS-PROVIDER-COUNT       PIC 9(5) COMP.
001500     05  WS-PROVIDER-ENTRY OCCURS 0200 TIMES
001600             INDEXED BY PV-IDX.
001700         10  PV-PROVIDER-ID          PIC 9(4).
001800         10  PV-EXTERNAL-ID          PIC 9(4).
001900         10  PV-PROVIDER-NAME        PIC X(60).
002000         10  FILLER                  PIC X(16).
002100
002200 01  WS-HOTEL-TABLE.
002300     05  WS-HOTEL-COUNT          PIC 9(6) COMP.
002400     05  WS-HOTEL-ENTRY OCCURS 2000 TIMES
002500             INDEXED BY HT-IDX.
002600         10  HT-HOTEL-ID             PIC 9(9).
002700         10  HT-EXTERNAL-ID          PIC 9(9).
002800         10  HT-PROVIDER-ID          PIC 9(9).
002900         10  HT-HOTEL-NAME           PIC X(120).
003000         10  FILLER                  PIC X(08).
003100
003200 01  WS-REVIEWER-TABLE.
003300     05  WS-REVIEWER-COUNT       PIC 9(6) COMP.
003400     05  WS-REVIEWER-ENTRY OCCURS 5000 TIMES
003500             INDEXED BY RV-IDX.
003600         10  RV-REVIEWER-ID          PIC 9(9).
003700         10  RV-DISPLAY-NAME         PIC X(80).
003800         10  RV-COUNTRY-ID           PIC 9(5).
003900         10  RV-COUNTRY-NAME         PIC X(60).
004000         10  RV-FLAG-CODE            PIC X(4).
004100         10  RV-EXPERT-SW            PIC X(1).
004200             88  RV-IS-EXPERT           VALUE "Y".
004300         10  RV-REVIEWS-WRITTEN      PIC 9(6).
004350         10  RV-PROVIDER-ID          PIC 9(4).
004400         10  FILLER                  PIC X(03).
004500
004600******************************************************************
004700*    WS-REVIEWER-COMPACT - NAME/COUNTRY/PROVIDER-ONLY VIEW OF A *
004710*    REVIEWER ROW, USED BY RVWUPST'S FIND-OR-ADD SEARCH SO THE  *
004800*    COUNT/EXPERT BYTES DO NOT HAVE TO RIDE ALONG ON EVERY      *
004810*    COMPARE.  WIDENED TO CARRY COUNTRY-NAME AND PROVIDER-ID -  *
004820*    SEE WO-1867 - THE SAME DISPLAY NAME CAN BELONG TO TWO      *
004900*    DIFFERENT GUESTS ON TWO DIFFERENT PROVIDERS/COUNTRIES.     *
005000******************************************************************
005100 01  WS-REVIEWER-COMPACT REDEFINES WS-REVIEWER-TABLE.
005200     05  FILLER                  PIC X(04).
005300     05  WS-REVIEWER-NAME-ENTRY OCCURS 5000 TIMES
005400             INDEXED BY RN-IDX.
005500         10  RN-REVIEWER-ID          PIC 9(9).
005600         10  RN-DISPLAY-NAME         PIC X(80).
005610         10  RN-COUNTRY-NAME         PIC X(60).
005620         10  RN-PROVIDER-ID          PIC 9(4).
005700         10  FILLER                  PIC X(19).
005800
005900 01  WS-CATEGORY-TABLE.
006000     05  WS-CATEGORY-COUNT       PIC 9(4) COMP.
006100     05  WS-CATEGORY-ENTRY OCCURS 0100 TIMES
006200             INDEXED BY CT-IDX.
006300         10  CT-CATEGORY-ID          PIC 9(4).
006400         10  CT-CATEGORY-NAME        PIC X(40).
006500         10  FILLER                  PIC X(10).
