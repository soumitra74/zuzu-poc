000100******************************************************************
000200*    RVWSEED  -  MULTIPLEXED REFERENCE-TABLE SEED ROW           *
000300*                                                                *
000400*    ONE ROW PER PREVIOUSLY-KNOWN PROVIDER/HOTEL/REVIEWER/      *
000500*    CATEGORY/REVIEW/STAY-INFO/SUMMARY/GRADE KEY, READ ONCE AT  *
000600*    HOUSEKEEPING TIME SO THE RUN'S IN-MEMORY TABLES START      *
000700*    PRE-LOADED WITH WHAT EARLIER RUNS ALREADY UPSERTED.  SAME  *
000800*    ONE-FILE-MANY-RECORD-TYPES IDEA AS THE OLD DETAIL/TRAILER  *
000900*    SORT FILE, JUST EIGHT TYPES INSTEAD OF TWO.  THE FILE MAY  *
001000*    BE EMPTY (FIRST RUN EVER) - THAT IS NOT AN ERROR.          *
001100******************************************************************
001200 01  WS-SEED-REC.
001300     05  SEED-REC-TYPE           PIC X(1).
001400         88  SEED-IS-PROVIDER       VALUE "P".
001500         88  SEED-IS-HOTEL          VALUE "H".
001600         88  SEED-IS-REVIEWER       VALUE "V".
001700         88  SEED-IS-CATEGORY       VALUE "C".
001800         88  SEED-IS-REVIEW         VALUE "R".
001900         88  SEED-IS-STAYINFO       VALUE "S".
002000         88  SEED-IS-SUMMARY        VALUE "U".
002100         88  SEED-IS-GRADE          VALUE "G".
002200     05  SEED-KEY-1              PIC 9(9).
002300     05  SEED-KEY-2              PIC 9(9).
002400     05  SEED-KEY-3              PIC 9(9).
002500     05  SEED-KEY-4              PIC 9(9).
002600     05  SEED-NAME-TEXT          PIC X(60).
002700     05  FILLER                  PIC X(23).
002800
002900******************************************************************
003000*    WS-SEED-REC-SHORT - 4-BYTE-KEY REDEFINE USED WHEN THE      *
003100*    ONLY THING NEEDED OUT OF A PROVIDER/CATEGORY ROW IS ITS    *
003200*    4-DIGIT ID, NOT THE FULL 9-DIGIT KEY WIDTH.                 *
003300******************************************************************
003400 01  WS-SEED-REC-SHORT REDEFINES WS-SEED-REC.
003500     05  FILLER                  PIC X(1).
003600     05  SEEDS-KEY-1             PIC 9(4).
003700     05  FILLER                  PIC X(115).
