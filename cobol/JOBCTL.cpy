000100******************************************************************
000200*    JOBCTL  -  JOB-RUN CONTROL ROW AND S3-FILE MANIFEST ROW    *
000300*                                                                *
000400*    WS-JOB-RUN IS BUILT ONCE AT HOUSEKEEPING TIME AND WRITTEN  *
000500*    TO JOBRUN-OUT-FILE AT CLEANUP TIME.  WS-S3-FILE IS BUILT   *
000600*    ONCE PER MANIFEST LINE BY RVWJRUN ONLY - RVWPROC HAS NO    *
000700*    FILE MANIFEST OF ITS OWN, SO ITS S3-FILE-ID ON A RECORD    *
000800*    ROW IS CARRIED THROUGH UNCHANGED, NEVER RESOLVED HERE.     *
000900******************************************************************
001000 01  WS-JOB-RUN.
001100     05  JR-JOB-RUN-ID           PIC 9(9).
001200     05  JR-SCHEDULED-AT         PIC X(26).
001300     05  JR-FINISHED-AT          PIC X(26).
001400     05  JR-STATUS               PIC X(10).
001500         88  JR-STATUS-RUNNING      VALUE "running".
001600         88  JR-STATUS-SUCCESS      VALUE "success".
001700         88  JR-STATUS-FAILED       VALUE "failed".
001800     05  JR-NOTES                PIC X(200).
001900     05  JR-TOTAL-PROCESSED      PIC 9(9) COMP.
002000     05  JR-TOTAL-SUCCESS        PIC 9(9) COMP.
002100     05  JR-TOTAL-FAILED         PIC 9(9) COMP.
002200     05  FILLER                  PIC X(11).
002300
002400******************************************************************
002500*    WS-JOB-RUN-TOTALS - NUMERIC-ONLY REDEFINE USED WHEN THE    *
002600*    TRAILER LINE IS BUILT FOR JOBRUN-OUT-FILE, SO THE EDITED   *
002700*    COUNTERS CAN BE MOVED WITHOUT DISTURBING THE TEXT FIELDS.  *
002800******************************************************************
002900 01  WS-JOB-RUN-TOTALS REDEFINES WS-JOB-RUN.
003000     05  FILLER                  PIC X(271).
003100     05  JT-TOTAL-PROCESSED      PIC 9(9) COMP.
003200     05  JT-TOTAL-SUCCESS        PIC 9(9) COMP.
003300     05  JT-TOTAL-FAILED         PIC 9(9) COMP.
003400     05  FILLER                  PIC X(11).
003500
003600 01  WS-S3-FILE.
003700     05  SF-FILE-ID              PIC 9(9).
003800     05  SF-JOB-RUN-ID           PIC 9(9).
003900     05  SF-S3-KEY               PIC X(250).
004000     05  SF-STARTED-AT           PIC X(26).
004100     05  SF-FINISHED-AT          PIC X(26).
004200     05  SF-RECORD-COUNT         PIC 9(9) COMP.
004300     05  SF-PAGE-NUMBER          PIC 9(9) COMP.
004400     05  SF-STATUS               PIC X(10).
004500         88  SF-STATUS-PROCESSING   VALUE "processing".
004600         88  SF-STATUS-SUCCESS      VALUE "success".
004700         88  SF-STATUS-FAILED       VALUE "failed".
004800     05  SF-CHECKSUM             PIC X(64).
004900     05  SF-ERROR-MESSAGE        PIC X(200).
005000     05  FILLER                  PIC X(09).
005100
005200******************************************************************
005300*    WS-S3-KEY-SPLIT - REDEFINE OF THE KEY FIELD ONLY, USED BY  *
005400*    HOUSEKEEPING TO PULL BUCKET AND PREFIX APART ON THE FIRST  *
005500*    SLASH AFTER THE S3:// SCHEME IS STRIPPED.                  *
005600******************************************************************
005700 01  WS-S3-KEY-SPLIT REDEFINES WS-S3-FILE.
005800     05  FILLER                  PIC X(18).
005900     05  SK-BUCKET-AND-PREFIX    PIC X(250).
006000     05  FILLER                  PIC X(343).
