000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RVWPROC.
000300 AUTHOR. D. OKAFOR.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/22/94.
000600 DATE-COMPILED. 02/22/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          PRIMARY BATCH DRIVER FOR THE REVIEW-RECORD QUEUE.
001300*          READS RECORD-FILE (THE STAGED JSONL QUEUE, ONE RAW
001400*          REVIEW PER LINE) PAGE-SIZE ROWS AT A TIME, CALLS
001500*          RVWPARS/RVWUPST/RVWGRAD ON EACH ROW IN TURN, AND
001600*          WRITES THE OUTCOME TO REVIEW-OUT-FILE ON SUCCESS OR
001700*          ERROR-OUT-FILE ON FAILURE.  ONE BAD RECORD NEVER TAKES
001800*          DOWN THE RUN - SEE 200-PROCESS-ONE-RECORD.  THE
001900*          PROVIDER/HOTEL/REVIEWER/RATING-CATEGORY TABLES AND THE
002000*          REVIEW/STAY-INFO/SUMMARY/GRADE DUPLICATE-CHECK TABLES
002100*          ARE OWNED HERE AND HANDED TO EACH CALLED SUBPROGRAM BY
002200*          REFERENCE - RVWUPST AND RVWGRAD NEVER KEEP A COPY OF
002300*          THEIR OWN.
002400*
002500* CHANGE-LOG
002600* DATE      INIT  WORKORDER  DESCRIPTION
002700* 02/22/94  DRO   WO-1181    ORIGINAL RECORD-QUEUE DRIVER
002800* 03/02/94  DRO   WO-1185    ADDED RVWSEED-FILE PRELOAD SO A
002900*                            RESTARTED RUN DOES NOT RE-INSERT
003000*                            PROVIDERS/HOTELS ALREADY KNOWN
003100* 09/14/94  TAG   WO-1238    PAGE-SIZE MADE A WORKING-STORAGE
003200*                            CONSTANT INSTEAD OF A LITERAL IN
003300*                            100-MAINLINE, SAME DEFAULT-10 RULE
003400*                            RVWJRUN USES
003500* 06/03/96  DRO   WO-1405    ERROR-OUT ROW NOW CARRIES A CANNED
003600*                            TRACEBACK LINE - NOTHING CALLS A
003700*                            DUMP ROUTINE HERE, JUST A POINTER
003750*                            BACK TO THE RECORD-ID ON SYSOUT
003800* 09/30/98  TAG   WO-1619    Y2K - STARTED-AT/FINISHED-AT/
003900*                            SCHEDULED-AT ARE ACCEPTED FROM DATE
004000*                            AS 6-DIGIT YYMMDD AND STORED AS TEXT
004100*                            ONLY, NEVER COMPARED ARITHMETICALLY -
004200*                            REVIEWED, NO CENTURY EXPOSURE HERE
004300* 01/06/99  TAG   WO-1620    Y2K FOLLOW-UP - CONFIRMED JOBRUN-OUT
004400*                            TRAILER CARRIES NO 2-DIGIT YEAR MATH
004500* 05/30/06  TAG   WO-1866    MINOR - COMMENT CLEANUP, NO LOGIC
004600*                            CHANGE
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT RVWSEED-FILE
006300     ASSIGN TO UT-S-RVWSEED
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS SDCODE.
006600
006700     SELECT RECORD-FILE
006800     ASSIGN TO UT-S-RVWQUEUE
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS IFCODE.
007100
007200     SELECT REVIEW-OUT-FILE
007300     ASSIGN TO UT-S-RVWOUT
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700     SELECT ERROR-OUT-FILE
007800     ASSIGN TO UT-S-RVWERR
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS EFCODE.
008100
008200     SELECT JOBRUN-OUT-FILE
008300     ASSIGN TO UT-S-RVWJOB
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS JFCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(130).
009600
009700****** ONE ROW PER PREVIOUSLY-KNOWN PROVIDER/HOTEL/REVIEWER/
009800****** CATEGORY/REVIEW/STAY-INFO/SUMMARY/GRADE KEY - MAY BE
009900****** EMPTY ON A FIRST-EVER RUN, WHICH IS NOT AN ERROR
010000 FD  RVWSEED-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 120 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS FD-SEED-REC.
010600 01  FD-SEED-REC                 PIC X(120).
010700
010800****** THE STAGED REVIEW-RECORD QUEUE - ONE RAW JSONL REVIEW PER
010900****** RECORD, STATUS "NEW" UNTIL THIS RUN PICKS IT UP
011000 FD  RECORD-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 4099 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS FD-RECORD-REC.
011600 01  FD-RECORD-REC               PIC X(4099).
011700
011800****** OUTCOME OF EVERY SUCCESSFULLY UPSERTED QUEUE ROW
011900 FD  REVIEW-OUT-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 157 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS FD-REVIEW-OUT-REC.
012500 01  FD-REVIEW-OUT-REC           PIC X(157).
012600
012700****** ONE ROW PER QUEUE RECORD THAT FAILED PARSE OR UPSERT
012800 FD  ERROR-OUT-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 2250 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS FD-ERROR-OUT-REC.
013400 01  FD-ERROR-OUT-REC            PIC X(2250).
013500
013600****** ONE TRAILER ROW WRITTEN AT THE END OF THIS RUN
013700 FD  JOBRUN-OUT-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 294 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS FD-JOBRUN-OUT-REC.
014300 01  FD-JOBRUN-OUT-REC           PIC X(294).
014400
014500 WORKING-STORAGE SECTION.
014600 01  FILE-STATUS-CODES.
014700     05  SDCODE                  PIC X(2).
014800         88  SEED-READ-OK            VALUE SPACES.
014900         88  NO-MORE-SEED-RECS       VALUE "10".
015000     05  IFCODE                  PIC X(2).
015100         88  RECORD-READ-OK          VALUE SPACES.
015200         88  NO-MORE-RECORD-RECS     VALUE "10".
015300     05  OFCODE                  PIC X(2).
015400         88  REVIEW-OUT-OK           VALUE SPACES.
015500     05  EFCODE                  PIC X(2).
015600         88  ERROR-OUT-OK            VALUE SPACES.
015700     05  JFCODE                  PIC X(2).
015800         88  JOBRUN-OUT-OK           VALUE SPACES.
015900     05  FILLER                  PIC X(02).
016000
016100** QSAM FILE
016200 COPY RECQUEUE.
016300 COPY RVWMSTR.
016400 COPY RVWDATA.
016500 COPY JOBCTL.
016600 COPY RVWSEED.
016700 COPY RVWCAND.
016800 COPY ABENDREC.
016900
017000 01  WS-DATE                     PIC 9(6).
017100 01  WS-PAGE-SIZE                PIC 9(4) COMP VALUE 10.
017200 01  WS-PAGE-REC-COUNT           PIC 9(4) COMP.
017300
017400 01  WS-CALL-RET-CODES.
017500     05  WS-PARSE-RET-CODE       PIC S9(4) COMP.
017600     05  WS-UPST-RET-CODE        PIC S9(4) COMP.
017700     05  WS-GRAD-RET-CODE        PIC S9(4) COMP.
017800     05  FILLER                  PIC X(02).
017900
018000 01  COUNTERS-AND-ACCUMULATORS.
018100     05  TOTAL-RECORDS-PROCESSED PIC S9(9) COMP.
018200     05  TOTAL-RECORDS-SUCCESS   PIC S9(9) COMP.
018300     05  TOTAL-RECORDS-FAILED    PIC S9(9) COMP.
018400     05  FILLER                  PIC X(04).
018500
018600 PROCEDURE DIVISION.
018700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018800     PERFORM 050-LOAD-SEED-TABLE THRU 050-EXIT
018900         UNTIL NO-MORE-SEED-RECS.
019000     PERFORM 100-MAINLINE THRU 100-EXIT
019100         UNTIL NO-MORE-RECORD-RECS.
019200     PERFORM 900-CLEANUP THRU 900-EXIT.
019300     MOVE ZERO TO RETURN-CODE.
019400     GOBACK.
019500
019600 000-HOUSEKEEPING.
019700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019800     DISPLAY "******** BEGIN JOB RVWPROC ********".
019900     ACCEPT WS-DATE FROM DATE.
020000
020100     OPEN INPUT RVWSEED-FILE, RECORD-FILE.
020200     OPEN OUTPUT REVIEW-OUT-FILE, ERROR-OUT-FILE,
020300                 JOBRUN-OUT-FILE, SYSOUT.
020400
020500     INITIALIZE COUNTERS-AND-ACCUMULATORS,
020600                WS-PROVIDER-TABLE, WS-HOTEL-TABLE,
020700                WS-REVIEWER-TABLE, WS-CATEGORY-TABLE,
020800                WS-REVIEW-TABLE, WS-STAYINFO-TABLE,
020900                WS-PH-SUMMARY-TABLE, WS-PH-GRADE-TABLE.
021000
021100     READ RVWSEED-FILE INTO WS-SEED-REC
021200         AT END
021300         GO TO 000-EXIT
021400     END-READ.
021500
021600** ONE JOB-RUN ROW COVERS THIS ENTIRE EXECUTION - THE RUN NUMBER
021700** ITSELF IS SUPPLIED BY THE JCL STEP AHEAD OF THIS ONE, NOT
021800** COMPUTED HERE
021900     MOVE 1 TO JR-JOB-RUN-ID.
022000     MOVE WS-DATE TO JR-SCHEDULED-AT.
022100     MOVE SPACES TO JR-FINISHED-AT.
022200     MOVE "running" TO JR-STATUS.
022300     MOVE "NIGHTLY RECORD-QUEUE PROCESSING RUN" TO JR-NOTES.
022400     MOVE ZERO TO JR-TOTAL-PROCESSED, JR-TOTAL-SUCCESS,
022500                  JR-TOTAL-FAILED.
022600
022700     READ RECORD-FILE INTO WS-RECORD-QUEUE
022800         AT END
022900         GO TO 000-EXIT
023000     END-READ.
023100 000-EXIT.
023200     EXIT.
023300
023400******************************************************************
023500*    050-LOAD-SEED-TABLE - ONE SEED ROW MAY FEED ANY ONE OF THE  *
023600*    EIGHT IN-MEMORY TABLES, DEPENDING ON SEED-REC-TYPE.  A FIRST*
023700*    -EVER RUN'S EMPTY SEED FILE LEAVES EVERY TABLE AT ITS       *
023800*    INITIALIZED ZERO COUNT, WHICH IS NOT AN ERROR.  08/02/06-   *
023810*    SMK ANY TABLE RUNNING PAST ITS OWN OCCURS LIMIT NOW ABENDS  *
023820*    RIGHT HERE INSTEAD OF LETTING SET RUN AN INDEX OFF THE END  *
023830*    OF THE TABLE - SEE WO-1873, SAME "TABLE FULL" RULE RVWUPST  *
023840*    USES ON ITS OWN FOUR TABLES.                                *
023900******************************************************************
024000 050-LOAD-SEED-TABLE.
024100     MOVE "050-LOAD-SEED-TABLE" TO PARA-NAME.
024200
024300     EVALUATE TRUE
024400         WHEN SEED-IS-PROVIDER
024500             IF WS-PROVIDER-COUNT NOT LESS THAN 200
024510                 MOVE "** PROVIDER TABLE FULL" TO ABEND-REASON
024512                 MOVE 200 TO EXPECTED-VAL
024514                 MOVE WS-PROVIDER-COUNT TO ACTUAL-VAL
024520                 GO TO 1000-ABEND-RTN
024530             END-IF
024600             ADD 1 TO WS-PROVIDER-COUNT
024700             SET PV-IDX TO WS-PROVIDER-COUNT
024800             MOVE SEED-KEY-1 TO PV-PROVIDER-ID (PV-IDX)
024900             MOVE SEED-KEY-2 TO PV-EXTERNAL-ID (PV-IDX)
025000             MOVE SEED-NAME-TEXT TO PV-PROVIDER-NAME (PV-IDX)
025100         WHEN SEED-IS-HOTEL
025110             IF WS-HOTEL-COUNT NOT LESS THAN 2000
025120                 MOVE "** HOTEL TABLE FULL" TO ABEND-REASON
025122                 MOVE 2000 TO EXPECTED-VAL
025124                 MOVE WS-HOTEL-COUNT TO ACTUAL-VAL
025130                 GO TO 1000-ABEND-RTN
025140             END-IF
025200             ADD 1 TO WS-HOTEL-COUNT
025300             SET HT-IDX TO WS-HOTEL-COUNT
025400             MOVE SEED-KEY-1 TO HT-HOTEL-ID (HT-IDX)
025500             MOVE SEED-KEY-2 TO HT-EXTERNAL-ID (HT-IDX)
025600             MOVE SEED-KEY-3 TO HT-PROVIDER-ID (HT-IDX)
025700             MOVE SEED-NAME-TEXT TO HT-HOTEL-NAME (HT-IDX)
025800         WHEN SEED-IS-REVIEWER
025810             IF WS-REVIEWER-COUNT NOT LESS THAN 5000
025820                 MOVE "** REVIEWER TABLE FULL" TO ABEND-REASON
025822                 MOVE 5000 TO EXPECTED-VAL
025824                 MOVE WS-REVIEWER-COUNT TO ACTUAL-VAL
025830                 GO TO 1000-ABEND-RTN
025840             END-IF
025900             ADD 1 TO WS-REVIEWER-COUNT
026000             SET RV-IDX TO WS-REVIEWER-COUNT
026100             MOVE SEED-KEY-1 TO RV-REVIEWER-ID (RV-IDX)
026200             MOVE SEED-NAME-TEXT TO RV-DISPLAY-NAME (RV-IDX)
026300         WHEN SEED-IS-CATEGORY
026310             IF WS-CATEGORY-COUNT NOT LESS THAN 100
026320                 MOVE "** CATEGORY TABLE FULL" TO ABEND-REASON
026322                 MOVE 100 TO EXPECTED-VAL
026324                 MOVE WS-CATEGORY-COUNT TO ACTUAL-VAL
026330                 GO TO 1000-ABEND-RTN
026340             END-IF
026400             ADD 1 TO WS-CATEGORY-COUNT
026500             SET CT-IDX TO WS-CATEGORY-COUNT
026600             MOVE SEED-KEY-1 TO CT-CATEGORY-ID (CT-IDX)
026700             MOVE SEED-NAME-TEXT TO CT-CATEGORY-NAME (CT-IDX)
026800         WHEN SEED-IS-REVIEW
026810             IF WS-REVIEW-COUNT NOT LESS THAN 9000
026820                 MOVE "** REVIEW TABLE FULL" TO ABEND-REASON
026822                 MOVE 9000 TO EXPECTED-VAL
026824                 MOVE WS-REVIEW-COUNT TO ACTUAL-VAL
026830                 GO TO 1000-ABEND-RTN
026840             END-IF
026900             ADD 1 TO WS-REVIEW-COUNT
027000             SET WV-IDX TO WS-REVIEW-COUNT
027100             MOVE SEED-KEY-1 TO WV-REVIEW-ID (WV-IDX)
027200             MOVE SEED-KEY-2 TO WV-REVIEW-EXTERNAL-ID (WV-IDX)
027300             MOVE SEED-KEY-3 TO WV-HOTEL-ID (WV-IDX)
027400             MOVE SEED-KEY-4 TO WV-PROVIDER-ID (WV-IDX)
027500         WHEN SEED-IS-STAYINFO
027510             IF WS-STAYINFO-COUNT NOT LESS THAN 9000
027520                 MOVE "** STAY-INFO TABLE FULL" TO ABEND-REASON
027522                 MOVE 9000 TO EXPECTED-VAL
027524                 MOVE WS-STAYINFO-COUNT TO ACTUAL-VAL
027530                 GO TO 1000-ABEND-RTN
027540             END-IF
027600             ADD 1 TO WS-STAYINFO-COUNT
027700             SET SI-IDX TO WS-STAYINFO-COUNT
027800             MOVE SEED-KEY-1 TO SI-REVIEW-ID (SI-IDX)
027900         WHEN SEED-IS-SUMMARY
027910             IF WS-PH-SUMMARY-COUNT NOT LESS THAN 4000
027920                 MOVE "** SUMMARY TABLE FULL" TO ABEND-REASON
027922                 MOVE 4000 TO EXPECTED-VAL
027924                 MOVE WS-PH-SUMMARY-COUNT TO ACTUAL-VAL
027930                 GO TO 1000-ABEND-RTN
027940             END-IF
028000             ADD 1 TO WS-PH-SUMMARY-COUNT
028100             SET PS-IDX TO WS-PH-SUMMARY-COUNT
028200             MOVE SEED-KEY-1 TO PS-HOTEL-ID (PS-IDX)
028300             MOVE SEED-KEY-2 TO PS-PROVIDER-ID (PS-IDX)
028400         WHEN SEED-IS-GRADE
028410             IF WS-PH-GRADE-COUNT NOT LESS THAN 9000
028420                 MOVE "** GRADE TABLE FULL" TO ABEND-REASON
028422                 MOVE 9000 TO EXPECTED-VAL
028424                 MOVE WS-PH-GRADE-COUNT TO ACTUAL-VAL
028430                 GO TO 1000-ABEND-RTN
028440             END-IF
028500             ADD 1 TO WS-PH-GRADE-COUNT
028600             SET PG-IDX TO WS-PH-GRADE-COUNT
028700             MOVE SEED-KEY-1 TO PG-HOTEL-ID (PG-IDX)
028800             MOVE SEED-KEY-2 TO PG-PROVIDER-ID (PG-IDX)
028900             MOVE SEED-KEY-3 TO PG-CATEGORY-ID (PG-IDX)
028950     END-EVALUATE.
029000
029100     READ RVWSEED-FILE INTO WS-SEED-REC
029200         AT END
029300         GO TO 050-EXIT
029400     END-READ.
029500 050-EXIT.
029600     EXIT.
029700
029800******************************************************************
029900*    100-MAINLINE - PROCESSES THE QUEUE PAGE-SIZE ROWS AT A TIME.*
030000*    A SEQUENTIAL FILE HAS NO TRUE "FETCH NEXT PAGE" BUT THE     *
030100*    WS-PAGE-REC-COUNT BREAK GIVES THE SAME PAGE-BOUNDARY        *
030200*    REPORTING SHAPE THE QUEUE-TABLE VERSION HAD.                *
030300******************************************************************
030400 100-MAINLINE.
030500     MOVE "100-MAINLINE" TO PARA-NAME.
030600     MOVE ZERO TO WS-PAGE-REC-COUNT.
030700     PERFORM 200-PROCESS-ONE-RECORD THRU 200-EXIT
030800         UNTIL NO-MORE-RECORD-RECS
030900            OR WS-PAGE-REC-COUNT NOT LESS THAN WS-PAGE-SIZE.
031000 100-EXIT.
031100     EXIT.
031200
031300 200-PROCESS-ONE-RECORD.
031400     MOVE "200-PROCESS-ONE-RECORD" TO PARA-NAME.
031500     ADD 1 TO WS-PAGE-REC-COUNT.
031600     MOVE "processing" TO RQ-STATUS.
031700     MOVE WS-DATE TO RQ-STARTED-AT.
031800
031900     PERFORM 300-PARSE-AND-UPSERT THRU 300-EXIT.
032000
032100     MOVE WS-DATE TO RQ-FINISHED-AT.
032200     ADD 1 TO TOTAL-RECORDS-PROCESSED.
032300
032400     IF RQ-ERROR-YES
032500         MOVE "failed" TO RQ-STATUS
032600         ADD 1 TO TOTAL-RECORDS-FAILED
032700         PERFORM 710-WRITE-RECORD-ERROR THRU 710-EXIT
032800     ELSE
032900         MOVE "success" TO RQ-STATUS
033000         ADD 1 TO TOTAL-RECORDS-SUCCESS
033100         MOVE RQ-RECORD-ID TO RO-RECORD-ID
033200         MOVE RQ-S3-FILE-ID TO RO-S3-FILE-ID
033300         MOVE RQ-JOB-RUN-ID TO RO-JOB-RUN-ID
033400         MOVE RQ-STATUS TO RO-STATUS
033500         MOVE RQ-STARTED-AT TO RO-STARTED-AT
033600         MOVE RQ-FINISHED-AT TO RO-FINISHED-AT
033700         WRITE FD-REVIEW-OUT-REC FROM WS-REVIEW-OUT-REC
033800     END-IF.
033900
034000     READ RECORD-FILE INTO WS-RECORD-QUEUE
034100         AT END
034200         MOVE "10" TO IFCODE
034300         GO TO 200-EXIT
034400     END-READ.
034500 200-EXIT.
034600     EXIT.
034700
034800******************************************************************
034900*    300-PARSE-AND-UPSERT - RVWPARS THEN RVWUPST THEN RVWGRAD,   *
035000*    IN THAT ORDER, ON ONE QUEUE ROW'S RAW-DATA.  A NON-ZERO     *
035100*    RETURN FROM ANY ONE OF THE THREE STOPS THE CHAIN THERE AND  *
035200*    MARKS THE RECORD FAILED - IT NEVER ABENDS THE JOB.          *
035300******************************************************************
035400 300-PARSE-AND-UPSERT.
035500     MOVE "300-PARSE-AND-UPSERT" TO PARA-NAME.
035600     MOVE "N" TO RQ-ERROR-FLAG.
035700     INITIALIZE WS-PARSE-CANDIDATES, WS-REVIEW-OUT-REC.
035800     MOVE ZERO TO WS-PARSE-RET-CODE, WS-UPST-RET-CODE,
035900                  WS-GRAD-RET-CODE.
036000
036100     CALL "RVWPARS" USING RQ-RAW-DATA, WS-PARSE-CANDIDATES,
036200             WS-PARSE-RET-CODE.
036300
036400     IF PC-PARSE-FAILED
036500         MOVE "Y" TO RQ-ERROR-FLAG
036600         MOVE PC-PARSE-ERROR-TYPE TO RE-ERROR-TYPE
036700         MOVE PC-PARSE-ERROR-MESSAGE TO RE-ERROR-MESSAGE
036800         GO TO 300-EXIT.
036900
037000     CALL "RVWUPST" USING WS-PARSE-CANDIDATES,
037100             WS-PROVIDER-TABLE, WS-HOTEL-TABLE,
037200             WS-REVIEWER-TABLE, WS-REVIEW-TABLE,
037300             WS-REVIEW-RESOLVED, WS-STAYINFO-TABLE,
037400             WS-STAYINFO-RESOLVED, WS-REVIEW-OUT-REC,
037500             WS-UPST-RET-CODE.
037600
037700     IF WS-UPST-RET-CODE NOT EQUAL TO ZERO
037800         MOVE "Y" TO RQ-ERROR-FLAG
037900         MOVE "UpsertException" TO RE-ERROR-TYPE
038000         MOVE "NON-ZERO RETURN-CODE FROM RVWUPST"
038100             TO RE-ERROR-MESSAGE
038200         GO TO 300-EXIT.
038300
038400     CALL "RVWGRAD" USING WS-PARSE-CANDIDATES,
038500             RO-HOTEL-ID, RO-PROVIDER-ID, WS-PROVIDER-TABLE,
038600             WS-CATEGORY-TABLE, WS-PH-SUMMARY-TABLE,
038700             WS-PH-SUMMARY-RESOLVED, WS-PH-GRADE-TABLE,
038800             WS-PH-GRADE-RESOLVED, WS-REVIEW-OUT-REC,
038900             WS-GRAD-RET-CODE.
039000
039100     IF WS-GRAD-RET-CODE NOT EQUAL TO ZERO
039200         MOVE "Y" TO RQ-ERROR-FLAG
039300         MOVE "UpsertException" TO RE-ERROR-TYPE
039400         MOVE "NON-ZERO RETURN-CODE FROM RVWGRAD"
039500             TO RE-ERROR-MESSAGE.
039600 300-EXIT.
039700     EXIT.
039800
039900 700-CLOSE-FILES.
040000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
040100     CLOSE RVWSEED-FILE, RECORD-FILE, REVIEW-OUT-FILE,
040200           ERROR-OUT-FILE, JOBRUN-OUT-FILE, SYSOUT.
040300 700-EXIT.
040400     EXIT.
040500
040600 710-WRITE-RECORD-ERROR.
040700     MOVE "710-WRITE-RECORD-ERROR" TO PARA-NAME.
040800     MOVE RQ-RECORD-ID TO RE-RECORD-ID.
040900     MOVE SPACES TO RE-TRACEBACK.
041000     STRING "SEE ERROR-MESSAGE ABOVE FOR RECORD-ID "
041200                 DELIMITED BY SIZE
041300             RE-RECORD-ID DELIMITED BY SIZE
041400         INTO RE-TRACEBACK.
041500     WRITE FD-ERROR-OUT-REC FROM WS-RECORD-ERROR.
041600 710-EXIT.
041700     EXIT.
041800
041900 900-CLEANUP.
042000     MOVE "900-CLEANUP" TO PARA-NAME.
042100     MOVE WS-DATE TO JR-FINISHED-AT.
042200     MOVE "success" TO JR-STATUS.
042300     MOVE TOTAL-RECORDS-PROCESSED TO JR-TOTAL-PROCESSED.
042400     MOVE TOTAL-RECORDS-SUCCESS TO JR-TOTAL-SUCCESS.
042500     MOVE TOTAL-RECORDS-FAILED TO JR-TOTAL-FAILED.
042600     WRITE FD-JOBRUN-OUT-REC FROM WS-JOB-RUN.
042700
042800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
042900
043000     DISPLAY "** TOTAL RECORDS PROCESSED **".
043100     DISPLAY TOTAL-RECORDS-PROCESSED.
043200     DISPLAY "** TOTAL RECORDS SUCCESS **".
043300     DISPLAY TOTAL-RECORDS-SUCCESS.
043400     DISPLAY "** TOTAL RECORDS FAILED **".
043500     DISPLAY TOTAL-RECORDS-FAILED.
043600     DISPLAY "******** NORMAL END OF JOB RVWPROC ********".
043700 900-EXIT.
043800     EXIT.
043900
044000 1000-ABEND-RTN.
044100     WRITE SYSOUT-REC FROM ABEND-REC.
044200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
044300     DISPLAY "*** ABNORMAL END OF JOB-RVWPROC ***" UPON CONSOLE.
044400     DIVIDE ZERO-VAL INTO ONE-VAL.
