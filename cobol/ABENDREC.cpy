000100******************************************************************
000200*    ABENDREC  -  SYSOUT DIAGNOSTIC LINE                        *
000300*                                                                *
000400*    SHARED BY EVERY RVWxxxx PROGRAM.  WHEN A PARAGRAPH HITS A  *
000500*    CONDITION IT CANNOT RECOVER FROM IN PLACE IT MOVES ITS OWN *
000600*    NAME TO PARA-NAME, THE TWO VALUES IT WAS COMPARING TO      *
000700*    EXPECTED-VAL/ACTUAL-VAL AND WHY TO ABEND-REASON, AND       *
000800*    WRITES SYSOUT-REC FROM ABEND-REC BEFORE FALLING THROUGH TO *
000900*    1000-ABEND-RTN, WHICH FORCES A 0C7 VIA ZERO-VAL/ONE-VAL SO *
001000*    THE RUN SHOWS UP AS A HARD ABEND, NOT A QUIET NON-ZERO     *
001100*    RETURN-CODE.  THIS IS THE SAME SYSOUT TRAIL THE DAILY-     *
001200*    TREATMENT SUITE USED - OPERATIONS ASKS FOR "THE ABEND      *
001300*    LINE", NOT A DUMP, WHEN A RUN FAILS OVERNIGHT.              *
001400******************************************************************
001500 01  ABEND-REC.
001600     05  PARA-NAME               PIC X(20).
001700     05  EXPECTED-VAL            PIC S9(9) COMP-3.
001800     05  ACTUAL-VAL              PIC S9(9) COMP-3.
001900     05  ABEND-REASON            PIC X(60).
002000     05  ZERO-VAL                PIC 9(1) VALUE 0.
002100     05  ONE-VAL                 PIC 9(1) VALUE 1.
002200     05  FILLER                  PIC X(38).
002300
002400******************************************************************
002500*    ABEND-REC-KEY-VIEW - REDEFINE OF THE COMPARE FIELDS ONLY,  *
002600*    USED WHEN THE FAILING RECORD-ID (RATHER THAN A RAW NUMERIC *
002700*    COMPARE) IS WHAT NEEDS TO GO OUT ON THE SYSOUT LINE.       *
002800******************************************************************
002900 01  ABEND-REC-KEY-VIEW REDEFINES ABEND-REC.
003000     05  FILLER                  PIC X(20).
003100     05  AK-RECORD-ID            PIC 9(9).
003200     05  FILLER                  PIC X(101).
