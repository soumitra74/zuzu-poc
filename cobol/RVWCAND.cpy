000100******************************************************************
000200*    RVWCAND  -  PARSED-FIELD CANDIDATE AREA                    *
000300*                                                                *
000400*    LINKAGE-SECTION SHAPE PASSED BETWEEN RVWPROC/RVWJRUN AND   *
000500*    RVWPARS.  RVWPARS FILLS THIS IN FROM ONE RAW-DATA JSON     *
000600*    LINE AND HANDS IT BACK UNTOUCHED BY ANY TABLE LOOKUP - NO  *
000700*    SURROGATE ID IN HERE IS EVER SET BY RVWPARS, ONLY BY       *
000800*    RVWUPST/RVWGRAD ONCE THE CANDIDATE IS SEARCHED AGAINST     *
000900*    THE IN-MEMORY MASTER TABLES.                                *
001000******************************************************************
001100 01  WS-PARSE-CANDIDATES.
001200     05  PC-PROVIDER-EXTERNAL-ID     PIC 9(4).
001300     05  PC-PROVIDER-NAME            PIC X(60).
001400     05  PC-HOTEL-EXTERNAL-ID        PIC 9(9).
001500     05  PC-HOTEL-NAME               PIC X(120).
001600     05  PC-REVIEWER-DISPLAY-NAME    PIC X(80).
001700     05  PC-REVIEWER-COUNTRY-ID      PIC 9(5).
001800     05  PC-REVIEWER-COUNTRY-NAME    PIC X(60).
001900     05  PC-REVIEWER-FLAG-CODE       PIC X(4).
002000     05  PC-REVIEWER-IS-EXPERT       PIC X(1).
002100     05  PC-REVIEWER-REVIEWS-WRTN    PIC 9(6).
002200     05  PC-REVIEW-EXTERNAL-ID       PIC 9(9).
002300     05  PC-RATING-RAW               PIC 9(2)V9(2).
002400     05  PC-RATING-TEXT              PIC X(30).
002500     05  PC-RATING-FORMATTED         PIC X(10).
002600     05  PC-REVIEW-TITLE             PIC X(120).
002700     05  PC-REVIEW-COMMENT           PIC X(2000).
002800     05  PC-REVIEW-DATE              PIC X(29).
002900     05  PC-TRANSLATE-SOURCE         PIC X(8).
003000     05  PC-TRANSLATE-TARGET         PIC X(8).
003100     05  PC-IS-RESPONSE-SHOWN        PIC X(1).
003200     05  PC-RESPONDER-NAME           PIC X(120).
003300     05  PC-RESPONSE-TEXT            PIC X(2000).
003400     05  PC-RESPONSE-DATE-TEXT       PIC X(40).
003500     05  PC-RESPONSE-DATE-FMT        PIC X(40).
003600     05  PC-CHECK-IN-MONTH-YR        PIC X(20).
003700     05  PC-ROOM-TYPE-ID             PIC 9(9).
003800     05  PC-ROOM-TYPE-NAME           PIC X(60).
003900     05  PC-REVIEW-GROUP-ID          PIC 9(9).
004000     05  PC-REVIEW-GROUP-NAME        PIC X(60).
004100     05  PC-LENGTH-OF-STAY           PIC 9(3).
004150******************************************************************
004160*    08/02/06-SMK  THE FEED CARRIES ONE OVERALL-SCORE PER        *
004170*    PROVIDER, NOT ONE FLAT SUMMARY - PC-SUMMARY-OVERALL-SCORE/  *
004180*    PC-SUMMARY-REVIEW-COUNT REPLACED BY PC-SUMMARY-ENTRY OCCURS *
004190*    5 TIMES, ONE PER "overallByProviders" ARRAY ELEMENT - SEE   *
004195*    WO-1870.                                                    *
004198******************************************************************
004200     05  PC-SUMMARY-COUNT            PIC 9(2) COMP.
004210     05  PC-SUMMARY-ENTRY OCCURS 5 TIMES
004220             INDEXED BY PC-SUMMARY-IDX.
004230         10  PC-SUMMARY-PROVIDER-ID      PIC 9(4).
004240         10  PC-SUMMARY-PROVIDER-NAME    PIC X(40).
004250         10  PC-SUMMARY-OVERALL-SCORE    PIC 9(2)V9(2).
004260         10  PC-SUMMARY-REVIEW-COUNT     PIC 9(7).
004400     05  PC-GRADE-COUNT              PIC 9(2) COMP.
004500     05  PC-GRADE-ENTRY OCCURS 50 TIMES
004600             INDEXED BY PC-GRADE-IDX.
004650         10  PC-GRADE-PROVIDER-ID        PIC 9(4).
004700         10  PC-GRADE-CATEGORY-NAME      PIC X(40).
004800         10  PC-GRADE-VALUE              PIC 9(2)V9(2).
004900     05  PC-PARSE-ERROR-SW           PIC X(1).
005000         88  PC-PARSE-OK                    VALUE "N".
005100         88  PC-PARSE-FAILED                VALUE "Y".
005200     05  PC-PARSE-ERROR-TYPE         PIC X(40).
005300     05  PC-PARSE-ERROR-MESSAGE      PIC X(200).
005400     05  FILLER                      PIC X(20).
005500
005600******************************************************************
005700*    WS-PARSE-CAND-GRADES-ONLY - REDEFINE ISOLATING JUST THE    *
005800*    GRADE-LIST PORTION, USED BY RVWGRAD SO IT DOES NOT HAVE    *
005900*    TO WALK PAST THE REVIEW/STAY TEXT FIELDS TO GET THERE.      *
005910*    WIDTH RECOMPUTED FOR THE WO-1870 PER-PROVIDER GRADE LIST -  *
005920*    SEE THE FILLER MATH NOTE BELOW.                             *
006000******************************************************************
006100 01  WS-PARSE-CAND-GRADES-ONLY REDEFINES WS-PARSE-CANDIDATES.
006150*    FILLER = PREFIX FIELDS (4929) + PC-SUMMARY-COUNT (2) +
006160*    PC-SUMMARY-ENTRY * 5 (55 * 5 = 275) + PC-GRADE-COUNT (2)
006170*    = 5208 BYTES AHEAD OF PC-GRADE-ENTRY.
006200     05  FILLER                      PIC X(5208).
006300     05  WS-GRADE-ONLY-ENTRY OCCURS 50 TIMES
006400             INDEXED BY WG-IDX.
006450         10  WG-PROVIDER-ID              PIC 9(4).
006500         10  WG-CATEGORY-NAME            PIC X(40).
006600         10  WG-GRADE-VALUE              PIC 9(2)V9(2).
006700     05  FILLER                      PIC X(261).
