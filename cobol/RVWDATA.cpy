000100******************************************************************
000200*    RVWDATA  -  REVIEW / STAY-INFO / PROVIDER-HOTEL SUMMARY    *
000300*                AND GRADE TABLES, PLUS THE REVIEW-OUT RECORD  *
000400*                WRITTEN FOR EACH SUCCESSFULLY UPSERTED QUEUE   *
000500*                ROW.                                           *
000600*                                                                *
000700*    REVIEW, STAY-INFO, SUMMARY AND GRADE ARE ALL "DOES A ROW   *
000800*    ALREADY EXIST" LOOKUPS ONLY - NONE OF THEM ARE EVER        *
000900*    REWRITTEN ONCE INSERTED, SO A SIMPLE IN-MEMORY TABLE       *
001000*    SEARCHED BY KEY SERVES IN PLACE OF THE MASTER FILE.        *
001100******************************************************************
001200 01  WS-REVIEW-TABLE.
001300     05  WS-REVIEW-COUNT         PIC 9(7) COMP.
001400     05  WS-REVIEW-ENTRY OCCURS 9000 TIMES
001500             INDEXED BY WV-IDX.
001600         10  WV-REVIEW-ID            PIC 9(9).
001700         10  WV-REVIEW-EXTERNAL-ID   PIC 9(9).
001800         10  WV-HOTEL-ID             PIC 9(9).
001900         10  WV-PROVIDER-ID          PIC 9(4).
002000         10  WV-REVIEWER-ID          PIC 9(9).
002100         10  FILLER                  PIC X(03).
002200
002300******************************************************************
002400*    WS-REVIEW-RESOLVED - THE FULL REVIEW ROW, BUILT BY RVWPARS *
002500*    AND HANDED TO RVWUPST ONE RECORD AT A TIME.  NOT KEPT IN   *
002600*    TABLE FORM - ONLY THE KEY FIELDS ABOVE ARE RETAINED FOR    *
002700*    THE DUPLICATE CHECK.                                       *
002800******************************************************************
002900 01  WS-REVIEW-RESOLVED.
003000     05  WR-REVIEW-ID            PIC 9(9).
003100     05  WR-REVIEW-EXTERNAL-ID   PIC 9(9).
003200     05  WR-HOTEL-ID             PIC 9(9).
003300     05  WR-PROVIDER-ID          PIC 9(4).
003400     05  WR-REVIEWER-ID          PIC 9(9).
003500     05  WR-RATING-RAW           PIC 9(2)V9(2).
003600     05  WR-RATING-TEXT          PIC X(30).
003700     05  WR-RATING-FORMATTED     PIC X(10).
003800     05  WR-REVIEW-TITLE         PIC X(120).
003900     05  WR-REVIEW-COMMENT       PIC X(2000).
004000     05  WR-REVIEW-VOTE-POS      PIC 9(6).
004100     05  WR-REVIEW-VOTE-NEG      PIC 9(6).
004200     05  WR-REVIEW-DATE          PIC X(29).
004300     05  WR-TRANSLATE-SOURCE     PIC X(8).
004400     05  WR-TRANSLATE-TARGET     PIC X(8).
004500     05  WR-IS-RESPONSE-SHOWN    PIC X(1).
004600     05  WR-RESPONDER-NAME       PIC X(120).
004700     05  WR-RESPONSE-TEXT        PIC X(2000).
004800     05  WR-RESPONSE-DATE-TEXT   PIC X(40).
004900     05  WR-RESPONSE-DATE-FMT    PIC X(40).
005000     05  WR-CHECK-IN-MONTH-YR    PIC X(20).
005100     05  FILLER                  PIC X(11).
005200
005300******************************************************************
005400*    WS-REVIEW-MONEY-VIEW - NUMERIC-ONLY REDEFINE OF THE SAME   *
005500*    GROUP, ISOLATING JUST THE STORED RATING FOR A RUN-TOTAL    *
005600*    OR SPOT-CHECK THAT DOES NOT NEED THE REST OF THE ROW.      *
005700******************************************************************
005800 01  WS-REVIEW-MONEY-VIEW REDEFINES WS-REVIEW-RESOLVED.
005900     05  FILLER                  PIC X(40).
006000     05  WM-RATING-RAW           PIC 9(2)V9(2).
006100     05  FILLER                  PIC X(4449).
006200
006300 01  WS-STAYINFO-TABLE.
006400     05  WS-STAYINFO-COUNT       PIC 9(7) COMP.
006500     05  WS-STAYINFO-ENTRY OCCURS 9000 TIMES
006600             INDEXED BY SI-IDX.
006700         10  SI-REVIEW-ID            PIC 9(9).
006800         10  FILLER                  PIC X(05).
006900
007000 01  WS-STAYINFO-RESOLVED.
007100     05  SR-REVIEW-ID            PIC 9(9).
007200     05  SR-ROOM-TYPE-ID         PIC 9(9).
007300     05  SR-ROOM-TYPE-NAME       PIC X(60).
007400     05  SR-REVIEW-GROUP-ID      PIC 9(9).
007500     05  SR-REVIEW-GROUP-NAME    PIC X(60).
007600     05  SR-LENGTH-OF-STAY       PIC 9(3).
007700     05  FILLER                  PIC X(10).
007800
007900 01  WS-PH-SUMMARY-TABLE.
008000     05  WS-PH-SUMMARY-COUNT     PIC 9(6) COMP.
008100     05  WS-PH-SUMMARY-ENTRY OCCURS 4000 TIMES
008200             INDEXED BY PS-IDX.
008300         10  PS-HOTEL-ID             PIC 9(9).
008400         10  PS-PROVIDER-ID          PIC 9(4).
008500         10  FILLER                  PIC X(03).
008600
008700 01  WS-PH-SUMMARY-RESOLVED.
008800     05  PR-HOTEL-ID             PIC 9(9).
008900     05  PR-PROVIDER-ID          PIC 9(4).
009000     05  PR-OVERALL-SCORE        PIC 9(2)V9(2).
009100     05  PR-REVIEW-COUNT         PIC 9(7).
009200     05  FILLER                  PIC X(08).
009300
009400 01  WS-PH-GRADE-TABLE.
009500     05  WS-PH-GRADE-COUNT       PIC 9(7) COMP.
009600     05  WS-PH-GRADE-ENTRY OCCURS 9000 TIMES
009700             INDEXED BY PG-IDX.
009800         10  PG-HOTEL-ID             PIC 9(9).
009900         10  PG-PROVIDER-ID          PIC 9(4).
010000         10  PG-CATEGORY-ID          PIC 9(4).
010100         10  FILLER                  PIC X(04).
010200
010300 01  WS-PH-GRADE-RESOLVED.
010400     05  PG-R-HOTEL-ID           PIC 9(9).
010500     05  PG-R-PROVIDER-ID        PIC 9(4).
010600     05  PG-R-CATEGORY-ID        PIC 9(4).
010700     05  PG-R-GRADE-VALUE        PIC 9(2)V9(2).
010800     05  FILLER                  PIC X(09).
010900
011000******************************************************************
011100*    WS-REVIEW-OUT-REC - ONE ROW PER SUCCESSFULLY UPSERTED      *
011200*    QUEUE RECORD, WRITTEN TO REVIEW-OUT-FILE.  CARRIES THE     *
011300*    UPDATED RECORD STATUS PLUS A DIGEST OF WHAT WAS TOUCHED,   *
011400*    NOT THE FULL 4000-BYTE RAW-DATA AGAIN.                     *
011500******************************************************************
011600 01  WS-REVIEW-OUT-REC.
011700     05  RO-RECORD-ID            PIC 9(9).
011800     05  RO-S3-FILE-ID           PIC 9(9).
011900     05  RO-JOB-RUN-ID           PIC 9(9).
012000     05  RO-STATUS               PIC X(10).
012100     05  RO-STARTED-AT           PIC X(26).
012200     05  RO-FINISHED-AT          PIC X(26).
012300     05  RO-PROVIDER-ID          PIC 9(4).
012400     05  RO-PROVIDER-NEW-SW      PIC X(1).
012500     05  RO-HOTEL-ID             PIC 9(9).
012600     05  RO-HOTEL-NEW-SW         PIC X(1).
012700     05  RO-REVIEWER-ID          PIC 9(9).
012800     05  RO-REVIEWER-NEW-SW      PIC X(1).
012900     05  RO-REVIEW-ID            PIC 9(9).
013000     05  RO-REVIEW-EXTERNAL-ID   PIC 9(9).
013100     05  RO-REVIEW-SKIPPED-SW    PIC X(1).
013200     05  RO-STAYINFO-SW          PIC X(1).
013300     05  RO-SUMMARY-UPD-COUNT    PIC 9(3).
013400     05  RO-GRADE-UPD-COUNT      PIC 9(3).
013500     05  FILLER                  PIC X(17).
